000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CONSCHED.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/02/88.
000600 DATE-COMPILED. 03/02/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES THE CONSULTATION-SCHEDULING
001300*          TRANSACTIONS (CPRG/CANN/CCLO) FROM THE NIGHTLY
001400*          TRANSACTION FILE AGAINST THE CONSULTS FILE, USING THE
001500*          UPDATED PROS AND PATIENTS FILES WRITTEN BY USRMAINT
001600*          AND PATMAINT AS READ-ONLY REFERENCE TABLES.
001700*
001800*          RUNS AFTER PATMAINT AND BEFORE STATSGEN IN THE
001900*          MEDIPASS MAINTENANCE CHAIN.
002000*
002100******************************************************************
002200
002300         INPUT TRANSACTION FILE  -   DDS0001.TRANSACT
002400
002500         INPUT REFERENCE MASTER  -   DDS0001.PROS
002600
002700         INPUT REFERENCE MASTER  -   DDS0001.PATIENTS
002800
002900         INPUT/OUTPUT MASTER     -   DDS0001.CONSULTS
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*    JS   03/02/88  ORIGINAL PROGRAM                              CONSCHED
003500*    RTW  06/17/91  ADDED OVRLCHK AVAILABILITY EDIT ON CPRG       CONSCHED
003600*    RTW  07/09/91  CPRG NOW CALLS DTADD TO GET THE END TIME      CONSCHED
003700*                   BEFORE TESTING FOR OVERLAP (SEE OVRLCHK
003800*                   CHANGE LOG)
003900*    RTW  09/30/98  Y2K REVIEW, TICKET Y2K-0449                   CONSCHED
004000*    MWL  08/14/02  CPRG NO LONGER REQUIRES THE PROFESSIONAL TO   CONSCHED
004100*                   BE ACTIF - A DEACTIVATED PRO CAN STILL BE
004200*                   BOOKED, PER SCHEDULING DESK REQUEST #HD-1244
004300*    GDP  02/14/06  ADDED IS NUMERIC KEY VALIDATION TO            CONSCHED
004400*                   120-LOAD-PATIENTS AND 140-LOAD-CONSULTS, AND
004500*                   140-LOAD-CONSULTS NOW DROPS A CONSULTATION
004600*                   WHOSE PROFESSIONAL OR PATIENT CANNOT BE FOUND
004700*                   INSTEAD OF LOADING IT UNCONDITIONALLY, TICKET
004800*                   HD-1362
004900*    GDP  02/21/06  340-APPLY-CCLO NOW REPLACES ANY SEMICOLON IN  CONSCHED
005000*                   THE OBSERVATIONS/DIAGNOSIS TEXT WITH A COMMA
005100*                   BEFORE IT REACHES THE TABLE - THE FIELD WAS
005200*                   SHIFTING THE CONSULTS FILE ON RELOAD, TICKET
005300*                   HD-1379
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT TRANSACT
006800     ASSIGN TO UT-S-TRANSACT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS TFCODE.
007100
007200     SELECT PROS-IN
007300     ASSIGN TO UT-S-PROSIN
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS PFCODE.
007600
007700     SELECT PATIENTS-IN
007800     ASSIGN TO UT-S-PATIN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS AFCODE.
008100
008200     SELECT CONSULTS-IN
008300     ASSIGN TO UT-S-CONIN
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS CFCODE.
008600
008700     SELECT CONSULTS-OUT
008800     ASSIGN TO UT-S-CONOUT
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS QFCODE.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  SYSOUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 130 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SYSOUT-REC.
010000 01  SYSOUT-REC  PIC X(130).
010100
010200 FD  TRANSACT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 200 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS TRANSACT-REC.
010800 COPY TRANSACT.
010900
011000 FD  PROS-IN
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 166 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS PROSTAFF-IN-REC.
011600 01  PROSTAFF-IN-REC             PIC X(166).
011700
011800 FD  PATIENTS-IN
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 162 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS PATIENT-IN-REC.
012400 01  PATIENT-IN-REC              PIC X(162).
012500
012600 FD  CONSULTS-IN
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 147 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS CONSULT-IN-REC.
013200 01  CONSULT-IN-REC              PIC X(147).
013300
013400 FD  CONSULTS-OUT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 147 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS CONSULT-OUT-REC.
014000 01  CONSULT-OUT-REC             PIC X(147).
014100
014200 WORKING-STORAGE SECTION.
014300 01  FILE-STATUS-CODES.
014400     05  TFCODE                  PIC X(2).
014500         88 NO-MORE-TRANSACT     VALUE "10".
014600     05  PFCODE                  PIC X(2).
014700         88 NO-MORE-INPUT-PROS   VALUE "10".
014800     05  AFCODE                  PIC X(2).
014900         88 NO-MORE-INPUT-PATS   VALUE "10".
015000     05  CFCODE                  PIC X(2).
015100         88 NO-MORE-INPUT-CONS   VALUE "10".
015200     05  QFCODE                  PIC X(2).
015300     05  FILLER                  PIC X(2).
015400
015500 COPY PROSTAFF.
015600 COPY PATIENT.
015700 COPY CONSULT.
015800
015900 01  WS-LOOKUP-FIELDS.
016000     05  WS-LOOKUP-LOGIN         PIC X(10).
016100     05  WS-LOOKUP-LOGIN-UPPER   PIC X(10).
016200     05  WS-LOOKUP-PATIENT-ID    PIC 9(5).
016300     05  WS-LOOKUP-CONSULT-ID    PIC 9(5).
016400     05  WS-TARGET-PRO-IDX       PIC 9(3) COMP.
016500     05  WS-TARGET-PAT-IDX       PIC 9(5) COMP.
016600     05  WS-TARGET-CON-IDX       PIC 9(5) COMP.
016700     05  FILLER                  PIC X(2).
016800
016900 01  WS-SCHEDULING-FIELDS.
017000     05  WS-NEW-DUREE-MIN        PIC 9(4).
017100     05  WS-NEW-END-DATETIME     PIC 9(12).
017200     05  WS-EXIST-END-DATETIME   PIC 9(12).
017300     05  WS-OVERLAP-FLAG         PIC X(1).
017400         88  WS-OVERLAP-FOUND    VALUE "Y".
017500     05  WS-AVAILABLE-SW         PIC X(1) VALUE "Y".
017600         88  WS-PRO-IS-AVAILABLE VALUE "Y".
017700     05  FILLER                  PIC X(2).
017800
017900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018000     05 PROS-RECORDS-READ        PIC 9(5) COMP.
018100     05 PATS-RECORDS-READ        PIC 9(7) COMP.
018200     05 CONS-RECORDS-READ        PIC 9(5) COMP.
018300     05 TRX-ACCEPTED             PIC 9(7) COMP.
018400     05 TRX-REJECTED             PIC 9(7) COMP.
018500     05 RECORDS-WRITTEN          PIC 9(5) COMP.
018600     05 PATS-KEY-REJECTS         PIC 9(5) COMP.
018700     05 CONS-KEY-REJECTS         PIC 9(5) COMP.
018800     05 FILLER                   PIC X(2).
018900
019000 01  FLAGS-AND-SWITCHES.
019100     05 MORE-TRANSACT-SW         PIC X(1) VALUE "Y".
019200         88 NO-MORE-TRX          VALUE "N".
019300     05 MORE-PROS-SW             PIC X(1) VALUE "Y".
019400         88 NO-MORE-INPUT-PROSTAFF VALUE "N".
019500     05 MORE-PATS-SW             PIC X(1) VALUE "Y".
019600         88 NO-MORE-INPUT-PATIENTS VALUE "N".
019700     05 MORE-CONS-SW             PIC X(1) VALUE "Y".
019800         88 NO-MORE-INPUT-CONSULTS VALUE "N".
019900     05 TRX-REJECT-SW            PIC X(1) VALUE "N".
020000         88 TRX-IS-REJECTED      VALUE "Y".
020100     05 FOUND-SW                 PIC X(1) VALUE "N".
020200         88 ENTRY-FOUND          VALUE "Y".
020300     05 FILLER                   PIC X(2).
020400
020500 01  WS-REJECT-MSG               PIC X(60) VALUE SPACES.
020600
020700 COPY ABENDREC.
020800
020900 PROCEDURE DIVISION.
021000 000-MAINLINE.
021100     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
021200     PERFORM 100-LOAD-PROSTAFF THRU 100-EXIT
021300             UNTIL NO-MORE-INPUT-PROSTAFF.
021400     PERFORM 120-LOAD-PATIENTS THRU 120-EXIT
021500             UNTIL NO-MORE-INPUT-PATIENTS.
021600     PERFORM 140-LOAD-CONSULTS THRU 140-EXIT
021700             UNTIL NO-MORE-INPUT-CONSULTS.
021800     PERFORM 200-APPLY-TRANSACTIONS THRU 200-EXIT
021900             UNTIL NO-MORE-TRX.
022000     PERFORM 900-SAVE-CONSULTS THRU 900-EXIT.
022100     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
022200     DISPLAY "** KEY REJECTS - PATIENTS/CONSULTATIONS **".
022300     DISPLAY PATS-KEY-REJECTS SPACE CONS-KEY-REJECTS.
022400     DISPLAY "** CONSULTATIONS READ **".
022500     DISPLAY CONS-RECORDS-READ.
022600     DISPLAY "** TRANSACTIONS ACCEPTED **".
022700     DISPLAY TRX-ACCEPTED.
022800     DISPLAY "** TRANSACTIONS REJECTED **".
022900     DISPLAY TRX-REJECTED.
023000     DISPLAY "******** NORMAL END OF JOB CONSCHED ********".
023100     MOVE +0 TO RETURN-CODE.
023200     GOBACK.
023300
023400 010-HOUSEKEEPING.
023500     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
023600     DISPLAY "******** BEGIN JOB CONSCHED ********".
023700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
023800                WS-PROSTAFF-TABLE, WS-PATIENT-TABLE,
023900                WS-CONSULT-TABLE.
024000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024100     PERFORM 930-READ-PROSTAFF THRU 930-EXIT.
024200     PERFORM 935-READ-PATIENTS THRU 935-EXIT.
024300     PERFORM 938-READ-CONSULTS THRU 938-EXIT.
024400     PERFORM 940-READ-TRANSACT THRU 940-EXIT.
024500 010-EXIT.
024600     EXIT.
024700
024800 100-LOAD-PROSTAFF.
024900     MOVE "100-LOAD-PROSTAFF" TO PARA-NAME.
025000     SET WS-PROSTAFF-IDX TO WS-PROSTAFF-COUNT.
025100     SET WS-PROSTAFF-IDX UP BY 1.
025200     MOVE PRO-LOGIN OF PROSTAFF-MASTER-REC
025300                             TO WSU-LOGIN(WS-PROSTAFF-IDX).
025400     MOVE WSU-LOGIN(WS-PROSTAFF-IDX)
025500                             TO WSU-LOGIN-UPPER(WS-PROSTAFF-IDX).
025600     INSPECT WSU-LOGIN-UPPER(WS-PROSTAFF-IDX)
025700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
025800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025900     MOVE PRO-ACTIF          TO WSU-ACTIF(WS-PROSTAFF-IDX).
026000     MOVE PRO-SPECIALITE     TO WSU-SPECIALITE(WS-PROSTAFF-IDX).
026100     MOVE PRO-NOM            TO WSU-NOM(WS-PROSTAFF-IDX).
026200     MOVE PRO-PRENOM         TO WSU-PRENOM(WS-PROSTAFF-IDX).
026300     MOVE "N"                TO WSU-DELETED-SW(WS-PROSTAFF-IDX).
026400     SET WS-PROSTAFF-COUNT TO WS-PROSTAFF-IDX.
026500     PERFORM 930-READ-PROSTAFF THRU 930-EXIT.
026600 100-EXIT.
026700     EXIT.
026800
026900 120-LOAD-PATIENTS.
027000     MOVE "120-LOAD-PATIENTS" TO PARA-NAME.
027100     IF PAT-ID NOT NUMERIC
027200         DISPLAY "** PATIENT SKIPPED - INVALID KEY **"
027300         ADD +1 TO PATS-KEY-REJECTS
027400         GO TO 120-READ-NEXT
027500     END-IF.
027600     SET WS-PATIENT-IDX TO WS-PATIENT-COUNT.
027700     SET WS-PATIENT-IDX UP BY 1.
027800     MOVE PAT-ID              TO WSP-ID(WS-PATIENT-IDX).
027900     MOVE PAT-ID-DOSSIER      TO WSP-ID-DOSSIER(WS-PATIENT-IDX).
028000     MOVE "N"                 TO WSP-DELETED-SW(WS-PATIENT-IDX).
028100     SET WS-PATIENT-COUNT TO WS-PATIENT-IDX.
028200 120-READ-NEXT.
028300     PERFORM 935-READ-PATIENTS THRU 935-EXIT.
028400 120-EXIT.
028500     EXIT.
028600
028700 140-LOAD-CONSULTS.
028800     MOVE "140-LOAD-CONSULTS" TO PARA-NAME.
028900     IF CON-ID NOT NUMERIC OR CON-PATIENT-ID NOT NUMERIC
029000         DISPLAY "** CONSULTATION SKIPPED - INVALID KEY **"
029100         ADD +1 TO CONS-KEY-REJECTS
029200         GO TO 140-READ-NEXT
029300     END-IF.
029400*    RE-LINK RULE - A CONSULTATION WHOSE PROFESSIONAL OR PATIENT
029500*    CANNOT BE FOUND IS DROPPED BEFORE IT REACHES THE TABLE.
029600     MOVE CON-PRO-LOGIN TO WS-LOOKUP-LOGIN.
029700     PERFORM 700-FIND-PRO-BY-LOGIN THRU 700-EXIT.
029800     IF NOT ENTRY-FOUND
029900         DISPLAY "** CONSULTATION DROPPED - PROFESSIONAL NOT "
030000                 "FOUND ** " CON-ID
030100         GO TO 140-READ-NEXT
030200     END-IF.
030300     MOVE CON-PATIENT-ID TO WS-LOOKUP-PATIENT-ID.
030400     PERFORM 720-FIND-PATIENT-BY-ID THRU 720-EXIT.
030500     IF NOT ENTRY-FOUND
030600         DISPLAY "** CONSULTATION DROPPED - PATIENT NOT FOUND "
030700                 "** " CON-ID
030800         GO TO 140-READ-NEXT
030900     END-IF.
031000     SET WS-CONSULT-IDX TO WS-CONSULT-COUNT.
031100     SET WS-CONSULT-IDX UP BY 1.
031200     MOVE CON-ID              TO WSC-ID(WS-CONSULT-IDX).
031300     MOVE CON-DATE-HEURE      TO WSC-DATE-HEURE(WS-CONSULT-IDX).
031400     MOVE CON-DUREE-MIN       TO WSC-DUREE-MIN(WS-CONSULT-IDX).
031500     MOVE CON-MOTIF           TO WSC-MOTIF(WS-CONSULT-IDX).
031600     MOVE CON-PRO-LOGIN       TO WSC-PRO-LOGIN(WS-CONSULT-IDX).
031700     MOVE CON-PATIENT-ID      TO WSC-PATIENT-ID(WS-CONSULT-IDX).
031800     MOVE CON-STATUT          TO WSC-STATUT(WS-CONSULT-IDX).
031900     MOVE CON-OBSERVATIONS    TO WSC-OBSERVATIONS(WS-CONSULT-IDX).
032000     MOVE CON-DIAGNOSTIC      TO WSC-DIAGNOSTIC(WS-CONSULT-IDX).
032100     SET WS-CONSULT-COUNT TO WS-CONSULT-IDX.
032200     IF CON-ID > WS-NEXT-CONSULT-ID
032300         MOVE CON-ID TO WS-NEXT-CONSULT-ID
032400     END-IF.
032500 140-READ-NEXT.
032600     PERFORM 938-READ-CONSULTS THRU 938-EXIT.
032700 140-EXIT.
032800     EXIT.
032900
033000 200-APPLY-TRANSACTIONS.
033100     MOVE "200-APPLY-TRANSACTIONS" TO PARA-NAME.
033200     MOVE "N" TO TRX-REJECT-SW.
033300     MOVE SPACES TO WS-REJECT-MSG.
033400
033500     EVALUATE TRUE
033600         WHEN TRX-IS-CPRG
033700             PERFORM 300-APPLY-CPRG THRU 300-EXIT
033800         WHEN TRX-IS-CANN
033900             PERFORM 320-APPLY-CANN THRU 320-EXIT
034000         WHEN TRX-IS-CCLO
034100             PERFORM 340-APPLY-CCLO THRU 340-EXIT
034200         WHEN OTHER
034300             CONTINUE
034400     END-EVALUATE.
034500
034600     IF TRX-IS-REJECTED
034700         ADD +1 TO TRX-REJECTED
034800         DISPLAY "** TRX REJECTED - " WS-REJECT-MSG
034900     ELSE
035000         ADD +1 TO TRX-ACCEPTED
035100     END-IF.
035200
035300     PERFORM 940-READ-TRANSACT THRU 940-EXIT.
035400 200-EXIT.
035500     EXIT.
035600
035700 300-APPLY-CPRG.
035800     MOVE "300-APPLY-CPRG" TO PARA-NAME.
035900     IF TC-CPRG-DTE-HEURE = ZERO
036000        OR TC-CPRG-MOTIF = SPACES
036100        OR TC-CPRG-PRO-LOGIN = SPACES
036200        OR TC-CPRG-PATIENT-ID = ZERO
036300         MOVE "CPRG - MISSING REQUIRED FIELD" TO WS-REJECT-MSG
036400         MOVE "Y" TO TRX-REJECT-SW
036500         GO TO 300-EXIT
036600     END-IF.
036700
036800     MOVE TC-CPRG-PRO-LOGIN TO WS-LOOKUP-LOGIN.
036900     PERFORM 700-FIND-PRO-BY-LOGIN THRU 700-EXIT.
037000     IF NOT ENTRY-FOUND
037100         MOVE "CPRG - PROFESSIONAL NOT FOUND" TO WS-REJECT-MSG
037200         MOVE "Y" TO TRX-REJECT-SW
037300         GO TO 300-EXIT
037400     END-IF.
037500
037600     MOVE TC-CPRG-PATIENT-ID TO WS-LOOKUP-PATIENT-ID.
037700     PERFORM 720-FIND-PATIENT-BY-ID THRU 720-EXIT.
037800     IF NOT ENTRY-FOUND
037900         MOVE "CPRG - PATIENT NOT FOUND" TO WS-REJECT-MSG
038000         MOVE "Y" TO TRX-REJECT-SW
038100         GO TO 300-EXIT
038200     END-IF.
038300
038400*    A SUPPLIED DURATION OF ZERO (OR LESS, WHICH CANNOT OCCUR IN
038500*    AN UNSIGNED FIELD) KEEPS THE SHOP-STANDARD DEFAULT OF 30.
038600     MOVE TC-CPRG-DUREE-MIN TO WS-NEW-DUREE-MIN.
038700     IF WS-NEW-DUREE-MIN = ZERO
038800         MOVE 30 TO WS-NEW-DUREE-MIN
038900     END-IF.
039000
039100     CALL "DTADD" USING TC-CPRG-DTE-HEURE, WS-NEW-DUREE-MIN,
039200                         WS-NEW-END-DATETIME.
039300
039400     PERFORM 400-CHECK-AVAILABILITY THRU 400-EXIT.
039500     IF NOT WS-PRO-IS-AVAILABLE
039600         MOVE "CPRG - PROFESSIONAL NOT AVAILABLE" TO WS-REJECT-MSG
039700         MOVE "Y" TO TRX-REJECT-SW
039800         GO TO 300-EXIT
039900     END-IF.
040000
040100     SET WS-CONSULT-IDX TO WS-CONSULT-COUNT.
040200     SET WS-CONSULT-IDX UP BY 1.
040300     ADD +1 TO WS-NEXT-CONSULT-ID.
040400     MOVE WS-NEXT-CONSULT-ID  TO WSC-ID(WS-CONSULT-IDX).
040500     MOVE TC-CPRG-DTE-HEURE   TO WSC-DATE-HEURE(WS-CONSULT-IDX).
040600     MOVE WS-NEW-DUREE-MIN    TO WSC-DUREE-MIN(WS-CONSULT-IDX).
040700     MOVE TC-CPRG-MOTIF       TO WSC-MOTIF(WS-CONSULT-IDX).
040800     MOVE TC-CPRG-PRO-LOGIN   TO WSC-PRO-LOGIN(WS-CONSULT-IDX).
040900     MOVE TC-CPRG-PATIENT-ID  TO WSC-PATIENT-ID(WS-CONSULT-IDX).
041000     MOVE "P"                 TO WSC-STATUT(WS-CONSULT-IDX).
041100     MOVE SPACES              TO WSC-OBSERVATIONS(WS-CONSULT-IDX)
041200                                  WSC-DIAGNOSTIC(WS-CONSULT-IDX).
041300     SET WS-CONSULT-COUNT TO WS-CONSULT-IDX.
041400 300-EXIT.
041500     EXIT.
041600
041700 320-APPLY-CANN.
041800     MOVE "320-APPLY-CANN" TO PARA-NAME.
041900     MOVE TC-CANN-ID TO WS-LOOKUP-CONSULT-ID.
042000     PERFORM 740-FIND-CONSULT-BY-ID THRU 740-EXIT.
042100     IF NOT ENTRY-FOUND
042200         MOVE "CANN - CONSULTATION NOT FOUND" TO WS-REJECT-MSG
042300         MOVE "Y" TO TRX-REJECT-SW
042400         GO TO 320-EXIT
042500     END-IF.
042600     MOVE "A" TO WSC-STATUT(WS-TARGET-CON-IDX).
042700 320-EXIT.
042800     EXIT.
042900
043000 340-APPLY-CCLO.
043100     MOVE "340-APPLY-CCLO" TO PARA-NAME.
043200     MOVE TC-CCLO-ID TO WS-LOOKUP-CONSULT-ID.
043300     PERFORM 740-FIND-CONSULT-BY-ID THRU 740-EXIT.
043400     IF NOT ENTRY-FOUND
043500         MOVE "CCLO - CONSULTATION NOT FOUND" TO WS-REJECT-MSG
043600         MOVE "Y" TO TRX-REJECT-SW
043700         GO TO 340-EXIT
043800     END-IF.
043900     MOVE TC-CCLO-OBSERVATIONS TO
044000                       WSC-OBSERVATIONS(WS-TARGET-CON-IDX).
044100     MOVE TC-CCLO-DIAGNOSTIC   TO
044200                       WSC-DIAGNOSTIC(WS-TARGET-CON-IDX).
044300*    THE CONSULTS FILE IS SEMICOLON-DELIMITED - A SEMICOLON
044400*    TYPED INTO EITHER FREE-TEXT FIELD WOULD SHIFT EVERY FIELD
044500*    BEHIND IT ON RELOAD, SO IT IS SWAPPED FOR A COMMA HERE.
044600     INSPECT WSC-OBSERVATIONS(WS-TARGET-CON-IDX)
044700             REPLACING ALL ";" BY ",".
044800     INSPECT WSC-DIAGNOSTIC(WS-TARGET-CON-IDX)
044900             REPLACING ALL ";" BY ",".
045000     MOVE "E"                  TO WSC-STATUT(WS-TARGET-CON-IDX).
045100 340-EXIT.
045200     EXIT.
045300
045400 400-CHECK-AVAILABILITY.
045500*    WALK EVERY EXISTING CONSULTATION ON THIS PROFESSIONAL'S
045600*    PLANNING AND ASK OVRLCHK TO COMPARE IT AGAINST THE NEW
045700*    INTERVAL.  ONE OVERLAP IS ENOUGH TO REJECT THE REQUEST.
045800     MOVE "Y" TO WS-AVAILABLE-SW.
045900     IF WS-CONSULT-COUNT = ZERO
046000         GO TO 400-EXIT
046100     END-IF.
046200     SET WS-CONSULT-IDX TO 1.
046300     PERFORM 420-TEST-ONE-EXISTING THRU 420-EXIT
046400             VARYING WS-CONSULT-IDX FROM 1 BY 1
046500             UNTIL WS-CONSULT-IDX > WS-CONSULT-COUNT
046600                OR NOT WS-PRO-IS-AVAILABLE.
046700 400-EXIT.
046800     EXIT.
046900
047000 420-TEST-ONE-EXISTING.
047100     IF WSC-PRO-LOGIN(WS-CONSULT-IDX) NOT = TC-CPRG-PRO-LOGIN
047200         GO TO 420-EXIT
047300     END-IF.
047400     CALL "DTADD" USING WSC-DATE-HEURE(WS-CONSULT-IDX),
047500                         WSC-DUREE-MIN(WS-CONSULT-IDX),
047600                         WS-EXIST-END-DATETIME.
047700     CALL "OVRLCHK" USING TC-CPRG-DTE-HEURE,
047800                           WS-NEW-END-DATETIME,
047900                           WSC-DATE-HEURE(WS-CONSULT-IDX),
048000                           WS-EXIST-END-DATETIME,
048100                           WSC-STATUT(WS-CONSULT-IDX),
048200                           WS-OVERLAP-FLAG.
048300     IF WS-OVERLAP-FOUND
048400         MOVE "N" TO WS-AVAILABLE-SW
048500     END-IF.
048600 420-EXIT.
048700     EXIT.
048800
048900 700-FIND-PRO-BY-LOGIN.
049000     MOVE "N" TO FOUND-SW.
049100     MOVE WS-LOOKUP-LOGIN TO WS-LOOKUP-LOGIN-UPPER.
049200     INSPECT WS-LOOKUP-LOGIN-UPPER
049300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
049400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049500     IF WS-PROSTAFF-COUNT = ZERO
049600         GO TO 700-EXIT
049700     END-IF.
049800     SET WS-PROSTAFF-IDX TO 1.
049900     SEARCH WS-PROSTAFF-ENTRY
050000         AT END
050100             MOVE "N" TO FOUND-SW
050200         WHEN WSU-LOGIN-UPPER(WS-PROSTAFF-IDX) =
050300                       WS-LOOKUP-LOGIN-UPPER
050400              AND NOT WSU-IS-DELETED(WS-PROSTAFF-IDX)
050500             MOVE "Y" TO FOUND-SW
050600             SET WS-TARGET-PRO-IDX TO WS-PROSTAFF-IDX
050700     END-SEARCH.
050800 700-EXIT.
050900     EXIT.
051000
051100 720-FIND-PATIENT-BY-ID.
051200     MOVE "N" TO FOUND-SW.
051300     IF WS-PATIENT-COUNT = ZERO
051400         GO TO 720-EXIT
051500     END-IF.
051600     SET WS-PATIENT-IDX TO 1.
051700     SEARCH WS-PATIENT-ENTRY
051800         AT END
051900             MOVE "N" TO FOUND-SW
052000         WHEN WSP-ID(WS-PATIENT-IDX) = WS-LOOKUP-PATIENT-ID
052100              AND NOT WSP-IS-DELETED(WS-PATIENT-IDX)
052200             MOVE "Y" TO FOUND-SW
052300             SET WS-TARGET-PAT-IDX TO WS-PATIENT-IDX
052400     END-SEARCH.
052500 720-EXIT.
052600     EXIT.
052700
052800 740-FIND-CONSULT-BY-ID.
052900     MOVE "N" TO FOUND-SW.
053000     IF WS-CONSULT-COUNT = ZERO
053100         GO TO 740-EXIT
053200     END-IF.
053300     SET WS-CONSULT-IDX TO 1.
053400     SEARCH WS-CONSULT-ENTRY
053500         AT END
053600             MOVE "N" TO FOUND-SW
053700         WHEN WSC-ID(WS-CONSULT-IDX) = WS-LOOKUP-CONSULT-ID
053800             MOVE "Y" TO FOUND-SW
053900             SET WS-TARGET-CON-IDX TO WS-CONSULT-IDX
054000     END-SEARCH.
054100 740-EXIT.
054200     EXIT.
054300
054400 800-OPEN-FILES.
054500     MOVE "800-OPEN-FILES" TO PARA-NAME.
054600     OPEN INPUT TRANSACT, PROS-IN, PATIENTS-IN, CONSULTS-IN.
054700     OPEN OUTPUT CONSULTS-OUT, SYSOUT.
054800 800-EXIT.
054900     EXIT.
055000
055100 900-SAVE-CONSULTS.
055200     MOVE "900-SAVE-CONSULTS" TO PARA-NAME.
055300     MOVE ZERO TO RECORDS-WRITTEN.
055400     IF WS-CONSULT-COUNT = ZERO
055500         GO TO 900-EXIT
055600     END-IF.
055700     PERFORM 910-WRITE-ONE-CONSULT THRU 910-EXIT
055800             VARYING WS-CONSULT-IDX FROM 1 BY 1
055900             UNTIL WS-CONSULT-IDX > WS-CONSULT-COUNT.
056000 900-EXIT.
056100     EXIT.
056200
056300 910-WRITE-ONE-CONSULT.
056400     MOVE WSC-ID(WS-CONSULT-IDX)           TO CON-ID.
056500     MOVE WSC-DATE-HEURE(WS-CONSULT-IDX)   TO CON-DATE-HEURE.
056600     MOVE WSC-DUREE-MIN(WS-CONSULT-IDX)    TO CON-DUREE-MIN.
056700     MOVE WSC-MOTIF(WS-CONSULT-IDX)        TO CON-MOTIF.
056800     MOVE WSC-PRO-LOGIN(WS-CONSULT-IDX)    TO CON-PRO-LOGIN.
056900     MOVE WSC-PATIENT-ID(WS-CONSULT-IDX)   TO CON-PATIENT-ID.
057000     MOVE WSC-STATUT(WS-CONSULT-IDX)       TO CON-STATUT.
057100     MOVE WSC-OBSERVATIONS(WS-CONSULT-IDX) TO CON-OBSERVATIONS.
057200     MOVE WSC-DIAGNOSTIC(WS-CONSULT-IDX)   TO CON-DIAGNOSTIC.
057300     WRITE CONSULT-OUT-REC FROM CONSULT-MASTER-REC.
057400     ADD +1 TO RECORDS-WRITTEN.
057500 910-EXIT.
057600     EXIT.
057700
057800 930-READ-PROSTAFF.
057900     MOVE "930-READ-PROSTAFF" TO PARA-NAME.
058000     READ PROS-IN INTO PROSTAFF-MASTER-REC
058100         AT END
058200             MOVE "N" TO MORE-PROS-SW
058300             GO TO 930-EXIT
058400     END-READ.
058500     ADD +1 TO PROS-RECORDS-READ.
058600 930-EXIT.
058700     EXIT.
058800
058900 935-READ-PATIENTS.
059000     MOVE "935-READ-PATIENTS" TO PARA-NAME.
059100     READ PATIENTS-IN INTO PATIENT-MASTER-REC
059200         AT END
059300             MOVE "N" TO MORE-PATS-SW
059400             GO TO 935-EXIT
059500     END-READ.
059600     ADD +1 TO PATS-RECORDS-READ.
059700 935-EXIT.
059800     EXIT.
059900
060000 938-READ-CONSULTS.
060100     MOVE "938-READ-CONSULTS" TO PARA-NAME.
060200     READ CONSULTS-IN INTO CONSULT-MASTER-REC
060300         AT END
060400             MOVE "N" TO MORE-CONS-SW
060500             GO TO 938-EXIT
060600     END-READ.
060700     ADD +1 TO CONS-RECORDS-READ.
060800 938-EXIT.
060900     EXIT.
061000
061100 940-READ-TRANSACT.
061200     MOVE "940-READ-TRANSACT" TO PARA-NAME.
061300     READ TRANSACT INTO TRANSACT-REC
061400         AT END
061500             MOVE "N" TO MORE-TRANSACT-SW
061600             GO TO 940-EXIT
061700     END-READ.
061800 940-EXIT.
061900     EXIT.
062000
062100 950-CLOSE-FILES.
062200     MOVE "950-CLOSE-FILES" TO PARA-NAME.
062300     CLOSE TRANSACT, PROS-IN, PATIENTS-IN, CONSULTS-IN,
062400           CONSULTS-OUT, SYSOUT.
062500 950-EXIT.
062600     EXIT.
062700
062800 1000-ABEND-RTN.
062900     WRITE SYSOUT-REC FROM ABEND-REC.
063000     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
063100     DISPLAY "*** ABNORMAL END OF JOB-CONSCHED ***" UPON CONSOLE.
063200     DIVIDE ZERO-VAL INTO ONE-VAL.
