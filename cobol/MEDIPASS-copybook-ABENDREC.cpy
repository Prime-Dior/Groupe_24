000100******************************************************************
000200*    MEDIPASS ABEND / DUMP RECORD - WRITTEN TO SYSOUT WHEN A     *
000300*    RUN CANNOT CONTINUE.  SAME SHOP-STANDARD DUMP LAYOUT USED   *
000400*    BY EVERY BATCH SUITE ON THIS SYSTEM (PARA-NAME/ABEND-       *
000500*    REASON/EXPECTED-VAL/ACTUAL-VAL) SO THE OPERATOR RUN BOOK    *
000600*    DOES NOT HAVE TO LEARN A SECOND DUMP FORMAT.                *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME                   PIC X(32) VALUE SPACES.
001000     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001100     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
001200     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
001300     05  FILLER                      PIC X(20) VALUE SPACES.
001400 01  ZERO-VAL                        PIC 9(1) VALUE ZERO.
001500 01  ONE-VAL                         PIC 9(1) VALUE 1.
