000100******************************************************************
000200*    MEDIPASS ANTECEDENT (MEDICAL HISTORY ITEM) RECORD           *
000300*    ONE RECORD PER ANTECEDENT ATTACHED TO A PATIENT DOSSIER.    *
000400*    ANT-ID IS ASSIGNED SEQUENTIALLY FROM 1.  RECORD IS PADDED   *
000500*    TO 124 BYTES TO MATCH THE ANTECED FILE'S DECLARED LENGTH.   *
000600*                                                                *
000700*    JS   01/23/88  ORIGINAL LAYOUT                              *ANTECED 
000800******************************************************************
000900 01  ANTECED-MASTER-REC.
001000     05  ANT-ID                      PIC 9(5).
001100     05  ANT-PATIENT-ID              PIC 9(5).
001200     05  ANT-TYPE                    PIC X(15).
001300     05  ANT-DESCRIPTION             PIC X(40).
001400     05  ANT-DATE                    PIC 9(8).
001500     05  ANT-GRAVITE                 PIC X(10).
001600         88  ANT-GRAVITE-BENIGNE     VALUE "BENIGNE".
001700         88  ANT-GRAVITE-MODEREE     VALUE "MODEREE".
001800         88  ANT-GRAVITE-SEVERE      VALUE "SEVERE".
001900     05  ANT-ACTIF                   PIC X(1).
002000         88  ANT-IS-ACTIVE           VALUE "Y".
002100         88  ANT-IS-INACTIVE         VALUE "N".
002200     05  FILLER                      PIC X(40).
002300******************************************************************
002400*    IN-MEMORY ANTECEDENT TABLE, SEARCHED LINEARLY BY ANT-ID     *
002500*    AND, TO BUILD A DOSSIER LISTING, BY ANT-PATIENT-ID.         *
002600******************************************************************
002700 01  WS-ANTECED-TABLE.
002800     05  WS-ANTECED-COUNT            PIC 9(5) COMP-3 VALUE ZERO.
002900     05  WS-ANTECED-ENTRY OCCURS 2000 TIMES
003000                 INDEXED BY WS-ANTECED-IDX.
003100         10  WSA-ID                  PIC 9(5).
003200         10  WSA-PATIENT-ID          PIC 9(5).
003300         10  WSA-TYPE                PIC X(15).
003400         10  WSA-DESCRIPTION         PIC X(40).
003500         10  WSA-DATE                PIC 9(8).
003600         10  WSA-GRAVITE             PIC X(10).
003700         10  WSA-ACTIF               PIC X(1).
003800         10  FILLER                  PIC X(9).
003900 01  WS-NEXT-ANTECED-ID              PIC 9(5) COMP-3 VALUE ZERO.
