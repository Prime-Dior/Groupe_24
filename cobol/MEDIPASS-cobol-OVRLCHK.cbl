000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OVRLCHK.
000300 AUTHOR. RENATA T WU.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/17/91.
000600 DATE-COMPILED. 06/17/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          TESTS WHETHER A NEW CONSULTATION INTERVAL FOR A GIVEN
001200*          PROFESSIONAL OVERLAPS AN EXISTING, NOT-CANCELLED
001300*          CONSULTATION ON THAT PROFESSIONAL'S PLANNING.
001400*
001500*          THE CALLER (CONSCHED) HAS ALREADY RUN EACH INTERVAL'S
001600*          START DATETIME THROUGH DTADD TO PRODUCE THE MATCHING
001700*          END DATETIME WITH PROPER HOUR/DAY/MONTH CARRY - THIS
001800*          PROGRAM ONLY COMPARES THE FOUR RESULTING TIMESTAMPS,
001900*          IT NEVER DOES DURATION ARITHMETIC OF ITS OWN.
002000*
002100*          OVERLAP RULE -
002200*
002300*              NEW-START < EXISTING-END  AND
002400*              NEW-END   > EXISTING-START
002500*
002600*          A CANCELLED EXISTING CONSULTATION (STATUT = "A") NEVER
002700*          BLOCKS A NEW ONE - THE CALLER IS RESPONSIBLE FOR NOT
002800*          CALLING THIS PROGRAM FOR CANCELLED ROWS, BUT THE CHECK
002900*          IS REPEATED HERE AS A BELT-AND-BRACES EDIT.
003000*
003100******************************************************************
003200*    RTW  06/17/91  ORIGINAL PROGRAM                              OVRLCHK 
003300*    RTW  06/24/91  ADDED THE BELT-AND-BRACES CANCELLED-STATUS    OVRLCHK 
003400*                   CHECK AT THE TOP OF 000-MAINLINE
003500*    RTW  07/09/91  RECAST TO COMPARE PRE-COMPUTED END TIMES      OVRLCHK 
003600*                   INSTEAD OF ADDING DURATION HERE (DID NOT
003700*                   CARRY PROPERLY ACROSS THE HOUR BOUNDARY)
003800*    RTW  11/08/93  REVIEWED FOR THE STATSGEN RHIS ADD-ON, NO     OVRLCHK 
003900*                   CHANGE NEEDED - THIS PROGRAM IS NEVER CALLED
004000*                   FROM THE REPORTING STEP
004100*    RTW  09/30/98  Y2K - LK FIELDS WIDENED TO 4-DIGIT YEAR,      OVRLCHK 
004200*                   TICKET Y2K-0452
004300*    SLK  04/02/03  ADDED THE EQUAL-START-TIME CASE TO THE        OVRLCHK 
004400*                   OVERLAP TEST - TWO BLOCKS STARTING AT THE SAME
004500*                   MINUTE NOW REJECT, TICKET HD-1355
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 IS OVRLCHK-DEBUG-SW.
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 01  WS-COMPARE-FIELDS.
006000     05  WS-NEW-START             PIC 9(12) COMP-3.
006100     05  WS-NEW-END               PIC 9(12) COMP-3.
006200     05  WS-EXIST-START           PIC 9(12) COMP-3.
006300     05  WS-EXIST-END             PIC 9(12) COMP-3.
006400     05  FILLER                   PIC X(2).
006500
006600 01  WS-SWITCHES.
006700     05  WS-OVERLAP-SW            PIC X(1) VALUE "N".
006800         88  WS-IS-OVERLAP        VALUE "Y".
006900         88  WS-NO-OVERLAP        VALUE "N".
007000     05  FILLER                   PIC X(2).
007100
007200 LINKAGE SECTION.
007300 01  LK-NEW-START-DATETIME        PIC 9(12).
007400 01  LK-NEW-END-DATETIME          PIC 9(12).
007500 01  LK-EXIST-START-DATETIME      PIC 9(12).
007600 01  LK-EXIST-END-DATETIME        PIC 9(12).
007700 01  LK-EXIST-STATUT              PIC X(1).
007800 01  LK-OVERLAP-FLAG              PIC X(1).
007900     88  LK-OVERLAP-FOUND         VALUE "Y".
008000     88  LK-OVERLAP-NOT-FOUND     VALUE "N".
008100
008200 PROCEDURE DIVISION USING LK-NEW-START-DATETIME,
008300                           LK-NEW-END-DATETIME,
008400                           LK-EXIST-START-DATETIME,
008500                           LK-EXIST-END-DATETIME,
008600                           LK-EXIST-STATUT, LK-OVERLAP-FLAG.
008700 000-MAINLINE.
008800     MOVE "N" TO LK-OVERLAP-FLAG.
008900
009000     IF LK-EXIST-STATUT = "A"
009100         GO TO 000-EXIT
009200     END-IF.
009300
009400     PERFORM 200-MOVE-COMPARE-FIELDS THRU 200-EXIT.
009500     PERFORM 400-TEST-OVERLAP THRU 400-EXIT.
009600
009700     IF WS-IS-OVERLAP
009800         MOVE "Y" TO LK-OVERLAP-FLAG
009900     END-IF.
010000 000-EXIT.
010100     GOBACK.
010200
010300 200-MOVE-COMPARE-FIELDS.
010400     MOVE LK-NEW-START-DATETIME   TO WS-NEW-START.
010500     MOVE LK-NEW-END-DATETIME     TO WS-NEW-END.
010600     MOVE LK-EXIST-START-DATETIME TO WS-EXIST-START.
010700     MOVE LK-EXIST-END-DATETIME   TO WS-EXIST-END.
010800 200-EXIT.
010900     EXIT.
011000
011100 400-TEST-OVERLAP.
011200     MOVE "N" TO WS-OVERLAP-SW.
011300     IF WS-NEW-START < WS-EXIST-END
011400         IF WS-NEW-END > WS-EXIST-START
011500             MOVE "Y" TO WS-OVERLAP-SW
011600         END-IF
011700     END-IF.
011800 400-EXIT.
011900     EXIT.
