000100******************************************************************
000200*    MEDIPASS CONSULTATION RECORD                                *
000300*    ONE RECORD PER SCHEDULED/PERFORMED/CANCELLED CONSULTATION.  *
000400*    CON-ID IS ASSIGNED SEQUENTIALLY FROM 1 AT SCHEDULING TIME.  *
000500*                                                                *
000600*    JS   03/02/88  ORIGINAL LAYOUT                              *CONSULT 
000700******************************************************************
000800 01  CONSULT-MASTER-REC.
000900     05  CON-ID                      PIC 9(5).
001000     05  CON-DATE-HEURE              PIC 9(12).
001100     05  CON-DUREE-MIN               PIC 9(4).
001200     05  CON-MOTIF                   PIC X(30).
001300     05  CON-PRO-LOGIN               PIC X(10).
001400     05  CON-PATIENT-ID              PIC 9(5).
001500     05  CON-STATUT                  PIC X(1).
001600         88  CON-STATUT-PROGRAMMEE   VALUE "P".
001700         88  CON-STATUT-EFFECTUEE    VALUE "E".
001800         88  CON-STATUT-ANNULEE      VALUE "A".
001900         88  CON-STATUT-ENCOURS      VALUE "C".
002000         88  CON-STATUT-VALIDE       VALUE "P" "E" "A" "C".
002100     05  CON-OBSERVATIONS            PIC X(40).
002200     05  CON-DIAGNOSTIC              PIC X(40).
002300******************************************************************
002400*    IN-MEMORY CONSULTATION TABLE, SEARCHED LINEARLY BY CON-ID   *
002500*    AND, FOR THE OVERLAP TEST, BY CON-PRO-LOGIN.                *
002600******************************************************************
002700 01  WS-CONSULT-TABLE.
002800     05  WS-CONSULT-COUNT            PIC 9(5) COMP-3 VALUE ZERO.
002900     05  WS-CONSULT-ENTRY OCCURS 2000 TIMES
003000                 INDEXED BY WS-CONSULT-IDX.
003100         10  WSC-ID                  PIC 9(5).
003200         10  WSC-DATE-HEURE          PIC 9(12).
003300         10  WSC-DUREE-MIN           PIC 9(4).
003400         10  WSC-MOTIF               PIC X(30).
003500         10  WSC-PRO-LOGIN           PIC X(10).
003600         10  WSC-PATIENT-ID          PIC 9(5).
003700         10  WSC-STATUT              PIC X(1).
003800         10  WSC-OBSERVATIONS        PIC X(40).
003900         10  WSC-DIAGNOSTIC          PIC X(40).
004000         10  FILLER                  PIC X(10).
004100 01  WS-NEXT-CONSULT-ID              PIC 9(5) COMP-3 VALUE ZERO.
