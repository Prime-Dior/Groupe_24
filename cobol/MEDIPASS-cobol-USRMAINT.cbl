000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  USRMAINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES THE USER/PROFESSIONAL-ACCOUNT
001300*          MAINTENANCE TRANSACTIONS (UCRE/UDEL/UACT/UDES/UMOD)
001400*          FROM THE NIGHTLY TRANSACTION FILE AGAINST THE PROS
001500*          FILE.
001600*
001700*          IT IS THE FIRST STEP OF THE MEDIPASS MAINTENANCE RUN -
001800*          PATMAINT AND CONSCHED BOTH NEED THE PROS FILE THIS
001900*          STEP REWRITES BEFORE THEY CAN RUN.
002000*
002100******************************************************************
002200
002300         INPUT TRANSACTION FILE  -   DDS0001.TRANSACT
002400
002500         INPUT/OUTPUT MASTER     -   DDS0001.PROS
002600
002700         DUMP FILE               -   SYSOUT
002800
002900******************************************************************
003000*    JS   01/23/88  ORIGINAL PROGRAM                              USRMAINT
003100*    JS   03/02/88  ADDED PRO-ACTIF DEFAULT-ACTIVE EDIT           USRMAINT
003200*    RTW  06/14/91  UCRE NOW LOADS PROFESSIONAL FIELDS EVEN WHEN  USRMAINT
003300*                   ROLE = ADMIN, SO AN ADMIN CAN LATER BE
003400*                   PROMOTED WITHOUT A SEPARATE TRANSACTION
003500*    RTW  09/30/98  Y2K - NO DATE FIELDS OF OUR OWN, REVIEWED AND USRMAINT
003600*                   FOUND CLEAN, TICKET Y2K-0447
003700*    RTW  11/08/93  ADDED UDEL SELF-DELETE / PASSWORD REVERIFY    USRMAINT
003800*                   EDIT PER SECURITY REVIEW REQUEST #TK-4471
003900*    CJH  05/22/00  UDES NOW BLANKS THE PASSWORD FIELD ON         USRMAINT
004000*                   DEACTIVATE INSTEAD OF LEAVING THE OLD HASH IN
004100*                   PLACE, PER AUDIT FINDING A-2216
004200*    GDP  02/14/06  ADDED A BLANK-LOGIN CHECK TO 100-LOAD-        USRMAINT
004300*                   PROSTAFF AND FIXED 360-APPLY-UDES, WHICH WAS
004400*                   BUILDING ITS LOOKUP KEY FROM TU-UACT-LOGIN
004500*                   INSTEAD OF THE UDES REDEFINES, TICKET HD-1362
004600*    GDP  02/21/06  320-APPLY-UDEL NOW REJECTS THE REQUESTOR      USRMAINT
004700*                   RE-VERIFICATION WHEN THE REQUESTOR'S OWN
004800*                   ACCOUNT IS NOT ACTIVE - A DEACTIVATED
004900*                   ADMINISTRATOR'S PASSWORD WAS STILL BEING
005000*                   ACCEPTED, TICKET HD-1379
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT TRANSACT
006500     ASSIGN TO UT-S-TRANSACT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS TFCODE.
006800
006900     SELECT PROS-IN
007000     ASSIGN TO UT-S-PROSIN
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS PFCODE.
007300
007400     SELECT PROS-OUT
007500     ASSIGN TO UT-S-PROSOUT
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS QFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900****** THIS FILE CARRIES EVERY MAINTENANCE TRANSACTION FOR THE
009000****** NIGHTLY RUN, IN THE ORDER THE OPERATOR KEYED THEM
009100 FD  TRANSACT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 200 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS TRANSACT-REC.
009700 COPY TRANSACT.
009800
009900****** PROS-IN IS TODAY'S STARTING PROFESSIONAL/ACCOUNT FILE
010000 FD  PROS-IN
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 166 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS PROSTAFF-IN-REC.
010600 01  PROSTAFF-IN-REC             PIC X(166).
010700
010800****** PROS-OUT IS THE REWRITTEN FILE HANDED TO PATMAINT/CONSCHED
010900 FD  PROS-OUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 166 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS PROSTAFF-OUT-REC.
011500 01  PROSTAFF-OUT-REC            PIC X(166).
011600
011700 WORKING-STORAGE SECTION.
011800 01  FILE-STATUS-CODES.
011900     05  TFCODE                  PIC X(2).
012000         88 TFCODE-OK            VALUE SPACES.
012100         88 NO-MORE-TRANSACT     VALUE "10".
012200     05  PFCODE                  PIC X(2).
012300         88 PFCODE-OK            VALUE SPACES.
012400         88 NO-MORE-PROSTAFF     VALUE "10".
012500     05  QFCODE                  PIC X(2).
012600         88 QFCODE-OK            VALUE SPACES.
012700     05  FILLER                  PIC X(2).
012800
012900** IN-MEMORY PROSTAFF TABLE (SHOP STANDARD COPYBOOK)
013000 COPY PROSTAFF.
013100
013200 01  WS-ADMIN-CHECK-FIELDS.
013300     05  WS-REQ-IDX              PIC 9(3) COMP.
013400     05  WS-TARGET-IDX           PIC 9(3) COMP.
013500     05  FILLER                  PIC X(2).
013600
013700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013800     05 RECORDS-READ             PIC 9(7) COMP.
013900     05 TRX-ACCEPTED             PIC 9(7) COMP.
014000     05 TRX-REJECTED             PIC 9(7) COMP.
014100     05 RECORDS-WRITTEN          PIC 9(5) COMP.
014200     05 PROS-KEY-REJECTS         PIC 9(5) COMP.
014300     05 FILLER                   PIC X(2).
014400
014500 01  FLAGS-AND-SWITCHES.
014600     05 MORE-TRANSACT-SW         PIC X(1) VALUE "Y".
014700         88 NO-MORE-TRX          VALUE "N".
014800     05 MORE-PROSTAFF-SW         PIC X(1) VALUE "Y".
014900         88 NO-MORE-INPUT-PROS   VALUE "N".
015000     05 TRX-REJECT-SW            PIC X(1) VALUE "N".
015100         88 TRX-IS-REJECTED      VALUE "Y".
015200     05 FOUND-SW                 PIC X(1) VALUE "N".
015300         88 ENTRY-FOUND          VALUE "Y".
015400     05 FILLER                   PIC X(2).
015500
015600* REDEFINES OF THE UPPER-CASED LOGIN COMPARE KEY, ONE PER
015700* LOOKUP DIRECTION THIS PROGRAM NEEDS.
015800 01  WS-COMPARE-KEYS.
015900     05  WS-LOOKUP-LOGIN         PIC X(10).
016000     05  WS-LOOKUP-LOGIN-UPPER   PIC X(10).
016100     05  FILLER                  PIC X(2).
016200
016300 01  WS-REJECT-MSG               PIC X(60) VALUE SPACES.
016400
016500 COPY ABENDREC.
016600
016700 PROCEDURE DIVISION.
016800 000-MAINLINE.
016900     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
017000     PERFORM 100-LOAD-PROSTAFF THRU 100-EXIT
017100             UNTIL NO-MORE-INPUT-PROS.
017200     PERFORM 200-APPLY-TRANSACTIONS THRU 200-EXIT
017300             UNTIL NO-MORE-TRX.
017400     PERFORM 900-SAVE-PROSTAFF THRU 900-EXIT.
017500     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
017600     DISPLAY "** KEY REJECTS - PROFESSIONALS **".
017700     DISPLAY PROS-KEY-REJECTS.
017800     DISPLAY "** ACCOUNT/PROFESSIONAL RECORDS READ  **".
017900     DISPLAY RECORDS-READ.
018000     DISPLAY "** TRANSACTIONS ACCEPTED **".
018100     DISPLAY TRX-ACCEPTED.
018200     DISPLAY "** TRANSACTIONS REJECTED **".
018300     DISPLAY TRX-REJECTED.
018400     DISPLAY "******** NORMAL END OF JOB USRMAINT ********".
018500     MOVE +0 TO RETURN-CODE.
018600     GOBACK.
018700
018800 010-HOUSEKEEPING.
018900     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
019000     DISPLAY "******** BEGIN JOB USRMAINT ********".
019100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-PROSTAFF-TABLE.
019200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019300     PERFORM 920-READ-PROSTAFF THRU 920-EXIT.
019400     PERFORM 940-READ-TRANSACT THRU 940-EXIT.
019500 010-EXIT.
019600     EXIT.
019700
019800 100-LOAD-PROSTAFF.
019900     MOVE "100-LOAD-PROSTAFF" TO PARA-NAME.
020000     IF PRO-LOGIN OF PROSTAFF-MASTER-REC = SPACES
020100         DISPLAY "** PROFESSIONAL SKIPPED - BLANK LOGIN KEY **"
020200         ADD +1 TO PROS-KEY-REJECTS
020300         GO TO 100-READ-NEXT
020400     END-IF.
020500*    BUILD THE IN-MEMORY TABLE FROM THE STARTING PROS FILE, ONE
020600*    ROW PER LOGIN, BEFORE ANY TRANSACTION IS APPLIED.
020700     SET WS-PROSTAFF-IDX TO WS-PROSTAFF-COUNT.
020800     SET WS-PROSTAFF-IDX UP BY 1.
020900     MOVE PRO-LOGIN OF PROSTAFF-MASTER-REC
021000                             TO WSU-LOGIN(WS-PROSTAFF-IDX).
021100     PERFORM 150-UPPERCASE-LOGIN THRU 150-EXIT.
021200     MOVE PRO-PASSWORD       TO WSU-PASSWORD(WS-PROSTAFF-IDX).
021300     MOVE PRO-NOM            TO WSU-NOM(WS-PROSTAFF-IDX).
021400     MOVE PRO-PRENOM         TO WSU-PRENOM(WS-PROSTAFF-IDX).
021500     MOVE PRO-ROLE           TO WSU-ROLE(WS-PROSTAFF-IDX).
021600     MOVE PRO-SPECIALITE     TO WSU-SPECIALITE(WS-PROSTAFF-IDX).
021700     MOVE PRO-NUMERO-ORDRE   TO WSU-NUMERO-ORDRE(WS-PROSTAFF-IDX).
021800     MOVE PRO-HORAIRES       TO WSU-HORAIRES(WS-PROSTAFF-IDX).
021900     MOVE PRO-ACTIF          TO WSU-ACTIF(WS-PROSTAFF-IDX).
022000     MOVE PRO-EMAIL          TO WSU-EMAIL(WS-PROSTAFF-IDX).
022100     MOVE PRO-TELEPHONE      TO WSU-TELEPHONE(WS-PROSTAFF-IDX).
022200     MOVE ZERO               TO
022300                       WSU-PERFORMED-COUNT(WS-PROSTAFF-IDX).
022400     MOVE "N"                TO WSU-DELETED-SW(WS-PROSTAFF-IDX).
022500     SET WS-PROSTAFF-COUNT TO WS-PROSTAFF-IDX.
022600 100-READ-NEXT.
022700     PERFORM 920-READ-PROSTAFF THRU 920-EXIT.
022800 100-EXIT.
022900     EXIT.
023000
023100*    NOTE ON 150 BELOW - THIS SHOP DOES NOT ALLOW INTRINSIC
023200*    FUNCTIONS, SO THE UPPER-CASE OF THE LOGIN IS BUILT ONE
023300*    CHARACTER AT A TIME AGAINST THE STANDARD EBCDIC LOWER/UPPER
023400*    TRANSLATE TABLE RATHER THAN VIA FUNCTION UPPER-CASE.
023500 150-UPPERCASE-LOGIN.
023600     MOVE WSU-LOGIN(WS-PROSTAFF-IDX) TO
023700                    WSU-LOGIN-UPPER(WS-PROSTAFF-IDX).
023800     INSPECT WSU-LOGIN-UPPER(WS-PROSTAFF-IDX)
023900             CONVERTING "abcdefghijklmnopqrstuvwxyz"
024000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024100 150-EXIT.
024200     EXIT.
024300
024400 200-APPLY-TRANSACTIONS.
024500     MOVE "200-APPLY-TRANSACTIONS" TO PARA-NAME.
024600     MOVE "N" TO TRX-REJECT-SW.
024700     MOVE SPACES TO WS-REJECT-MSG.
024800
024900     EVALUATE TRUE
025000         WHEN TRX-IS-UCRE
025100             PERFORM 300-APPLY-UCRE THRU 300-EXIT
025200         WHEN TRX-IS-UDEL
025300             PERFORM 320-APPLY-UDEL THRU 320-EXIT
025400         WHEN TRX-IS-UACT
025500             PERFORM 340-APPLY-UACT THRU 340-EXIT
025600         WHEN TRX-IS-UDES
025700             PERFORM 360-APPLY-UDES THRU 360-EXIT
025800         WHEN TRX-IS-UMOD
025900             PERFORM 380-APPLY-UMOD THRU 380-EXIT
026000         WHEN OTHER
026100             CONTINUE
026200     END-EVALUATE.
026300
026400     IF TRX-IS-REJECTED
026500         ADD +1 TO TRX-REJECTED
026600         DISPLAY "** TRX REJECTED - " WS-REJECT-MSG
026700     ELSE
026800         ADD +1 TO TRX-ACCEPTED
026900     END-IF.
027000
027100     PERFORM 940-READ-TRANSACT THRU 940-EXIT.
027200 200-EXIT.
027300     EXIT.
027400
027500 300-APPLY-UCRE.
027600     MOVE "300-APPLY-UCRE" TO PARA-NAME.
027700     MOVE TU-UCRE-LOGIN TO WS-LOOKUP-LOGIN.
027800     PERFORM 700-FIND-BY-LOGIN THRU 700-EXIT.
027900     IF ENTRY-FOUND
028000         MOVE "UCRE - DUPLICATE LOGIN" TO WS-REJECT-MSG
028100         MOVE "Y" TO TRX-REJECT-SW
028200         GO TO 300-EXIT
028300     END-IF.
028400
028500     SET WS-PROSTAFF-IDX TO WS-PROSTAFF-COUNT.
028600     SET WS-PROSTAFF-IDX UP BY 1.
028700     MOVE TU-UCRE-LOGIN      TO WSU-LOGIN(WS-PROSTAFF-IDX).
028800     PERFORM 150-UPPERCASE-LOGIN THRU 150-EXIT.
028900     MOVE TU-UCRE-PASSWORD   TO WSU-PASSWORD(WS-PROSTAFF-IDX).
029000     MOVE TU-UCRE-NOM        TO WSU-NOM(WS-PROSTAFF-IDX).
029100     MOVE TU-UCRE-PRENOM     TO WSU-PRENOM(WS-PROSTAFF-IDX).
029200     MOVE TU-UCRE-ROLE       TO WSU-ROLE(WS-PROSTAFF-IDX).
029300     MOVE TU-UCRE-SPECIALITE TO WSU-SPECIALITE(WS-PROSTAFF-IDX).
029400     MOVE TU-UCRE-NUM-ORDRE  TO WSU-NUMERO-ORDRE(WS-PROSTAFF-IDX).
029500     IF TU-UCRE-HORAIRES = SPACES
029600         MOVE "9H-17H"       TO WSU-HORAIRES(WS-PROSTAFF-IDX)
029700     ELSE
029800         MOVE TU-UCRE-HORAIRES TO WSU-HORAIRES(WS-PROSTAFF-IDX)
029900     END-IF.
030000     MOVE "Y"                TO WSU-ACTIF(WS-PROSTAFF-IDX).
030100     MOVE TU-UCRE-EMAIL      TO WSU-EMAIL(WS-PROSTAFF-IDX).
030200     MOVE TU-UCRE-TEL        TO WSU-TELEPHONE(WS-PROSTAFF-IDX).
030300     MOVE ZERO               TO
030400                       WSU-PERFORMED-COUNT(WS-PROSTAFF-IDX).
030500     MOVE "N"                TO WSU-DELETED-SW(WS-PROSTAFF-IDX).
030600     SET WS-PROSTAFF-COUNT TO WS-PROSTAFF-IDX.
030700 300-EXIT.
030800     EXIT.
030900
031000 320-APPLY-UDEL.
031100     MOVE "320-APPLY-UDEL" TO PARA-NAME.
031200     MOVE TU-UDEL-LOGIN TO WS-LOOKUP-LOGIN.
031300     PERFORM 700-FIND-BY-LOGIN THRU 700-EXIT.
031400     IF NOT ENTRY-FOUND
031500         MOVE "UDEL - LOGIN NOT FOUND" TO WS-REJECT-MSG
031600         MOVE "Y" TO TRX-REJECT-SW
031700         GO TO 320-EXIT
031800     END-IF.
031900     MOVE WS-PROSTAFF-IDX TO WS-TARGET-IDX.
032000
032100*    SELF-DELETE IS FORBIDDEN, AND THE REQUESTING ADMINISTRATOR'S
032200*    OWN PASSWORD MUST BE RE-VERIFIED BEFORE THE DELETE IS DONE.
032300     IF TU-UDEL-LOGIN = TU-UDEL-REQ-LOGIN
032400         MOVE "UDEL - SELF-DELETE FORBIDDEN" TO WS-REJECT-MSG
032500         MOVE "Y" TO TRX-REJECT-SW
032600         GO TO 320-EXIT
032700     END-IF.
032800
032900     MOVE TU-UDEL-REQ-LOGIN TO WS-LOOKUP-LOGIN.
033000     PERFORM 700-FIND-BY-LOGIN THRU 700-EXIT.
033100     IF NOT ENTRY-FOUND
033200         MOVE "UDEL - REQUESTOR LOGIN NOT FOUND" TO WS-REJECT-MSG
033300         MOVE "Y" TO TRX-REJECT-SW
033400         GO TO 320-EXIT
033500     END-IF.
033600     SET WS-REQ-IDX TO WS-PROSTAFF-IDX.
033700     IF WSU-PASSWORD(WS-REQ-IDX) NOT = TU-UDEL-REQ-PASSWORD
033800         MOVE "UDEL - REQUESTOR PASSWORD MISMATCH" TO
033900                 WS-REJECT-MSG
034000         MOVE "Y" TO TRX-REJECT-SW
034100         GO TO 320-EXIT
034200     END-IF.
034300*    A PASSWORD RE-VERIFICATION MUST ALSO CONFIRM THE ACCOUNT IS
034400*    STILL ACTIVE - A DEACTIVATED ADMINISTRATOR'S PASSWORD NO
034500*    LONGER AUTHENTICATES ANYTHING.
034600     IF NOT WSU-IS-ACTIVE(WS-REQ-IDX)
034700         MOVE "UDEL - REQUESTOR ACCOUNT NOT ACTIVE" TO
034800                 WS-REJECT-MSG
034900         MOVE "Y" TO TRX-REJECT-SW
035000         GO TO 320-EXIT
035100     END-IF.
035200
035300     MOVE "Y" TO WSU-DELETED-SW(WS-TARGET-IDX).
035400 320-EXIT.
035500     EXIT.
035600
035700 340-APPLY-UACT.
035800     MOVE "340-APPLY-UACT" TO PARA-NAME.
035900     MOVE TU-UACT-LOGIN TO WS-LOOKUP-LOGIN.
036000     PERFORM 700-FIND-BY-LOGIN THRU 700-EXIT.
036100     IF NOT ENTRY-FOUND
036200         MOVE "UACT - LOGIN NOT FOUND" TO WS-REJECT-MSG
036300         MOVE "Y" TO TRX-REJECT-SW
036400         GO TO 340-EXIT
036500     END-IF.
036600     MOVE "Y" TO WSU-ACTIF(WS-PROSTAFF-IDX).
036700 340-EXIT.
036800     EXIT.
036900
037000 360-APPLY-UDES.
037100     MOVE "360-APPLY-UDES" TO PARA-NAME.
037200     MOVE TU-UDES-LOGIN TO WS-LOOKUP-LOGIN.
037300     PERFORM 700-FIND-BY-LOGIN THRU 700-EXIT.
037400     IF NOT ENTRY-FOUND
037500         MOVE "UDES - LOGIN NOT FOUND" TO WS-REJECT-MSG
037600         MOVE "Y" TO TRX-REJECT-SW
037700         GO TO 360-EXIT
037800     END-IF.
037900     MOVE "N" TO WSU-ACTIF(WS-PROSTAFF-IDX).
038000 360-EXIT.
038100     EXIT.
038200
038300 380-APPLY-UMOD.
038400     MOVE "380-APPLY-UMOD" TO PARA-NAME.
038500     MOVE TU-UMOD-LOGIN TO WS-LOOKUP-LOGIN.
038600     PERFORM 700-FIND-BY-LOGIN THRU 700-EXIT.
038700     IF NOT ENTRY-FOUND
038800         MOVE "UMOD - LOGIN NOT FOUND" TO WS-REJECT-MSG
038900         MOVE "Y" TO TRX-REJECT-SW
039000         GO TO 380-EXIT
039100     END-IF.
039200     IF TU-UMOD-EMAIL NOT = SPACES
039300         MOVE TU-UMOD-EMAIL TO WSU-EMAIL(WS-PROSTAFF-IDX)
039400     END-IF.
039500     IF TU-UMOD-TEL NOT = SPACES
039600         MOVE TU-UMOD-TEL TO WSU-TELEPHONE(WS-PROSTAFF-IDX)
039700     END-IF.
039800 380-EXIT.
039900     EXIT.
040000
040100 700-FIND-BY-LOGIN.
040200*    LINEAR SEARCH ON THE UPPER-CASED LOGIN, PER THE CASE-
040300*    INSENSITIVE LOOKUP RULE.  DELETED ROWS DO NOT MATCH.
040400     MOVE "N" TO FOUND-SW.
040500     MOVE WS-LOOKUP-LOGIN TO WS-LOOKUP-LOGIN-UPPER.
040600     INSPECT WS-LOOKUP-LOGIN-UPPER
040700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
040800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040900     IF WS-PROSTAFF-COUNT = ZERO
041000         GO TO 700-EXIT
041100     END-IF.
041200     SET WS-PROSTAFF-IDX TO 1.
041300     SEARCH WS-PROSTAFF-ENTRY
041400         AT END
041500             MOVE "N" TO FOUND-SW
041600         WHEN WSU-LOGIN-UPPER(WS-PROSTAFF-IDX) =
041700              WS-LOOKUP-LOGIN-UPPER
041800              AND NOT WSU-IS-DELETED(WS-PROSTAFF-IDX)
041900             MOVE "Y" TO FOUND-SW
042000     END-SEARCH.
042100 700-EXIT.
042200     EXIT.
042300
042400 800-OPEN-FILES.
042500     MOVE "800-OPEN-FILES" TO PARA-NAME.
042600     OPEN INPUT TRANSACT, PROS-IN.
042700     OPEN OUTPUT PROS-OUT, SYSOUT.
042800 800-EXIT.
042900     EXIT.
043000
043100 900-SAVE-PROSTAFF.
043200     MOVE "900-SAVE-PROSTAFF" TO PARA-NAME.
043300*    REWRITE THE FULL PROS FILE - DELETED ROWS ARE DROPPED.
043400     MOVE ZERO TO RECORDS-WRITTEN.
043500     IF WS-PROSTAFF-COUNT = ZERO
043600         GO TO 900-EXIT
043700     END-IF.
043800     PERFORM 910-WRITE-ONE-PROSTAFF THRU 910-EXIT
043900             VARYING WS-PROSTAFF-IDX FROM 1 BY 1
044000             UNTIL WS-PROSTAFF-IDX > WS-PROSTAFF-COUNT.
044100 900-EXIT.
044200     EXIT.
044300
044400 910-WRITE-ONE-PROSTAFF.
044500     IF WSU-IS-DELETED(WS-PROSTAFF-IDX)
044600         GO TO 910-EXIT
044700     END-IF.
044800     MOVE WSU-LOGIN(WS-PROSTAFF-IDX)       TO PRO-LOGIN.
044900     MOVE WSU-PASSWORD(WS-PROSTAFF-IDX)    TO PRO-PASSWORD.
045000     MOVE WSU-NOM(WS-PROSTAFF-IDX)         TO PRO-NOM.
045100     MOVE WSU-PRENOM(WS-PROSTAFF-IDX)      TO PRO-PRENOM.
045200     MOVE WSU-ROLE(WS-PROSTAFF-IDX)        TO PRO-ROLE.
045300     MOVE WSU-SPECIALITE(WS-PROSTAFF-IDX)  TO PRO-SPECIALITE.
045400     MOVE WSU-NUMERO-ORDRE(WS-PROSTAFF-IDX) TO PRO-NUMERO-ORDRE.
045500     MOVE WSU-HORAIRES(WS-PROSTAFF-IDX)    TO PRO-HORAIRES.
045600     MOVE WSU-ACTIF(WS-PROSTAFF-IDX)       TO PRO-ACTIF.
045700     MOVE WSU-EMAIL(WS-PROSTAFF-IDX)       TO PRO-EMAIL.
045800     MOVE WSU-TELEPHONE(WS-PROSTAFF-IDX)   TO PRO-TELEPHONE.
045900     WRITE PROSTAFF-OUT-REC FROM PROSTAFF-MASTER-REC.
046000     ADD +1 TO RECORDS-WRITTEN.
046100 910-EXIT.
046200     EXIT.
046300
046400 920-READ-PROSTAFF.
046500     MOVE "920-READ-PROSTAFF" TO PARA-NAME.
046600     READ PROS-IN INTO PROSTAFF-MASTER-REC
046700         AT END
046800             MOVE "N" TO MORE-PROSTAFF-SW
046900             GO TO 920-EXIT
047000     END-READ.
047100     ADD +1 TO RECORDS-READ.
047200 920-EXIT.
047300     EXIT.
047400
047500 940-READ-TRANSACT.
047600     MOVE "940-READ-TRANSACT" TO PARA-NAME.
047700     READ TRANSACT INTO TRANSACT-REC
047800         AT END
047900             MOVE "N" TO MORE-TRANSACT-SW
048000             GO TO 940-EXIT
048100     END-READ.
048200 940-EXIT.
048300     EXIT.
048400
048500 950-CLOSE-FILES.
048600     MOVE "950-CLOSE-FILES" TO PARA-NAME.
048700     CLOSE TRANSACT, PROS-IN, PROS-OUT, SYSOUT.
048800 950-EXIT.
048900     EXIT.
049000
049100 1000-ABEND-RTN.
049200     WRITE SYSOUT-REC FROM ABEND-REC.
049300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
049400     DISPLAY "*** ABNORMAL END OF JOB-USRMAINT ***" UPON CONSOLE.
049500     DIVIDE ZERO-VAL INTO ONE-VAL.
