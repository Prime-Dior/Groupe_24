000100******************************************************************
000200*    MEDIPASS TRANSACTION RECORD                                 *
000300*    ONE RECORD PER BUSINESS TRANSACTION APPLIED BY THE NIGHTLY  *
000400*    MAINTENANCE RUN.  TRX-CODE SELECTS WHICH REDEFINITION OF    *
000500*    TRX-DATA IS IN EFFECT FOR THE RECORD.                       *
000600*                                                                *
000700*    JS   01/23/88  ORIGINAL LAYOUT (PCRE/PMOD/PDEL/PANT GROUP)  *TRANSACT
000800*    JS   03/02/88  ADDED CPRG/CANN/CCLO SCHEDULING GROUP        *TRANSACT
000900*    RTW  06/14/91  ADDED UCRE/UDEL/UACT/UDES/UMOD ACCOUNT GROUP *TRANSACT
001000*    RTW  11/08/93  ADDED RPAT/RHIS REPORT-REQUEST GROUP         *TRANSACT
001100*    PLT  02/11/02  CONFIRMED LAYOUT UNCHANGED BY THE HD-1244    *TRANSACT
001200*                   CPRG ACTIF-GATE REMOVAL - SEE CONSCHED
001300*                   CHANGE LOG
001400*    GDP  02/14/06  ADDED TRX-DATA-UDES REDEFINES - UDES HAD     *TRANSACT
001500*                   BEEN BORROWING TRX-DATA-UACT'S FIELD NAME
001600*                   ACROSS THE WORKING-STORAGE MOVE, TICKET
001700*                   HD-1362
001800*    GDP  02/21/06  ADDED RPER TO TRX-CODE AND A TRX-DATA-RPER    TRANSACT
001900*                   REDEFINES FOR THE PERIOD-BOUNDED CONSULTATION
002000*                   COUNT REQUEST, TICKET HD-1379
002100******************************************************************
002200 01  TRANSACT-REC.
002300     05  TRX-CODE                    PIC X(4).
002400         88  TRX-IS-PCRE             VALUE "PCRE".
002500         88  TRX-IS-PMOD             VALUE "PMOD".
002600         88  TRX-IS-PDEL             VALUE "PDEL".
002700         88  TRX-IS-PANT             VALUE "PANT".
002800         88  TRX-IS-CPRG             VALUE "CPRG".
002900         88  TRX-IS-CANN             VALUE "CANN".
003000         88  TRX-IS-CCLO             VALUE "CCLO".
003100         88  TRX-IS-UCRE             VALUE "UCRE".
003200         88  TRX-IS-UDEL             VALUE "UDEL".
003300         88  TRX-IS-UACT             VALUE "UACT".
003400         88  TRX-IS-UDES             VALUE "UDES".
003500         88  TRX-IS-UMOD             VALUE "UMOD".
003600         88  TRX-IS-RPAT             VALUE "RPAT".
003700         88  TRX-IS-RHIS             VALUE "RHIS".
003800         88  TRX-IS-RPER             VALUE "RPER".
003900     05  TRX-DATA                    PIC X(196).
004000******************************************************************
004100*    PCRE - CREATE PATIENT                                       *
004200******************************************************************
004300 01  TRX-DATA-PCRE REDEFINES TRX-DATA.
004400     05  TP-PCRE-ID                  PIC 9(5).
004500     05  TP-PCRE-NOM                 PIC X(20).
004600     05  TP-PCRE-PRENOM              PIC X(20).
004700     05  TP-PCRE-NSS                 PIC X(15).
004800     05  TP-PCRE-GRP-SANG            PIC X(3).
004900     05  TP-PCRE-DTE-NAIS            PIC 9(8).
005000     05  TP-PCRE-SEXE                PIC X(1).
005100     05  TP-PCRE-TEL                 PIC X(15).
005200     05  TP-PCRE-EMAIL               PIC X(30).
005300     05  TP-PCRE-ADRESSE             PIC X(40).
005400     05  FILLER                      PIC X(19).
005500******************************************************************
005600*    PMOD - MODIFY PATIENT (BLANK FIELD = NO CHANGE)             *
005700******************************************************************
005800 01  TRX-DATA-PMOD REDEFINES TRX-DATA.
005900     05  TP-PMOD-ID                  PIC 9(5).
006000     05  TP-PMOD-NOM                 PIC X(20).
006100     05  TP-PMOD-PRENOM              PIC X(20).
006200     05  TP-PMOD-NSS                 PIC X(15).
006300     05  TP-PMOD-GRP-SANG            PIC X(3).
006400     05  FILLER                      PIC X(133).
006500******************************************************************
006600*    PDEL - DELETE PATIENT                                       *
006700******************************************************************
006800 01  TRX-DATA-PDEL REDEFINES TRX-DATA.
006900     05  TP-PDEL-ID                  PIC 9(5).
007000     05  FILLER                      PIC X(191).
007100******************************************************************
007200*    PANT - ADD ANTECEDENT TO PATIENT DOSSIER                    *
007300******************************************************************
007400 01  TRX-DATA-PANT REDEFINES TRX-DATA.
007500     05  TP-PANT-PATIENT-ID          PIC 9(5).
007600     05  TP-PANT-TYPE                PIC X(15).
007700     05  TP-PANT-DESCRIPTION         PIC X(40).
007800     05  TP-PANT-DATE                PIC 9(8).
007900     05  TP-PANT-GRAVITE             PIC X(10).
008000     05  FILLER                      PIC X(118).
008100******************************************************************
008200*    CPRG - SCHEDULE CONSULTATION                                *
008300******************************************************************
008400 01  TRX-DATA-CPRG REDEFINES TRX-DATA.
008500     05  TC-CPRG-DTE-HEURE           PIC 9(12).
008600     05  TC-CPRG-DUREE-MIN           PIC 9(4).
008700     05  TC-CPRG-MOTIF               PIC X(30).
008800     05  TC-CPRG-PRO-LOGIN           PIC X(10).
008900     05  TC-CPRG-PATIENT-ID          PIC 9(5).
009000     05  FILLER                      PIC X(135).
009100******************************************************************
009200*    CANN - CANCEL CONSULTATION                                  *
009300******************************************************************
009400 01  TRX-DATA-CANN REDEFINES TRX-DATA.
009500     05  TC-CANN-ID                  PIC 9(5).
009600     05  FILLER                      PIC X(191).
009700******************************************************************
009800*    CCLO - CLOSE CONSULTATION (OBSERVATIONS/DIAGNOSIS/PERFORMED)*
009900******************************************************************
010000 01  TRX-DATA-CCLO REDEFINES TRX-DATA.
010100     05  TC-CCLO-ID                  PIC 9(5).
010200     05  TC-CCLO-OBSERVATIONS        PIC X(40).
010300     05  TC-CCLO-DIAGNOSTIC          PIC X(40).
010400     05  FILLER                      PIC X(111).
010500******************************************************************
010600*    UCRE - CREATE USER/PROFESSIONAL ACCOUNT                     *
010700******************************************************************
010800 01  TRX-DATA-UCRE REDEFINES TRX-DATA.
010900     05  TU-UCRE-LOGIN               PIC X(10).
011000     05  TU-UCRE-PASSWORD            PIC X(15).
011100     05  TU-UCRE-NOM                 PIC X(20).
011200     05  TU-UCRE-PRENOM              PIC X(20).
011300     05  TU-UCRE-ROLE                PIC X(5).
011400     05  TU-UCRE-SPECIALITE          PIC X(20).
011500     05  TU-UCRE-NUM-ORDRE           PIC X(10).
011600     05  TU-UCRE-HORAIRES            PIC X(20).
011700     05  TU-UCRE-EMAIL               PIC X(30).
011800     05  TU-UCRE-TEL                 PIC X(15).
011900     05  FILLER                      PIC X(31).
012000******************************************************************
012100*    UDEL - DELETE ACCOUNT (REQUESTOR LOGIN/PASSWORD REVERIFIED) *
012200******************************************************************
012300 01  TRX-DATA-UDEL REDEFINES TRX-DATA.
012400     05  TU-UDEL-LOGIN               PIC X(10).
012500     05  TU-UDEL-REQ-LOGIN           PIC X(10).
012600     05  TU-UDEL-REQ-PASSWORD        PIC X(15).
012700     05  FILLER                      PIC X(161).
012800******************************************************************
012900*    UACT / UDES - ACTIVATE / DEACTIVATE ACCOUNT                 *
013000******************************************************************
013100 01  TRX-DATA-UACT REDEFINES TRX-DATA.
013200     05  TU-UACT-LOGIN               PIC X(10).
013300     05  FILLER                      PIC X(186).
013400 01  TRX-DATA-UDES REDEFINES TRX-DATA.
013500     05  TU-UDES-LOGIN               PIC X(10).
013600     05  FILLER                      PIC X(186).
013700******************************************************************
013800*    UMOD - MODIFY ACCOUNT CONTACT INFO                          *
013900******************************************************************
014000 01  TRX-DATA-UMOD REDEFINES TRX-DATA.
014100     05  TU-UMOD-LOGIN               PIC X(10).
014200     05  TU-UMOD-EMAIL               PIC X(30).
014300     05  TU-UMOD-TEL                 PIC X(15).
014400     05  FILLER                      PIC X(141).
014500******************************************************************
014600*    RPAT - REQUEST PATIENT-FILE REPORT BLOCK                    *
014700******************************************************************
014800 01  TRX-DATA-RPAT REDEFINES TRX-DATA.
014900     05  TR-RPAT-PATIENT-ID          PIC 9(5).
015000     05  FILLER                      PIC X(191).
015100******************************************************************
015200*    RHIS - REQUEST PATIENT CONSULTATION-HISTORY REPORT          *
015300******************************************************************
015400 01  TRX-DATA-RHIS REDEFINES TRX-DATA.
015500     05  TR-RHIS-PATIENT-ID          PIC 9(5).
015600     05  FILLER                      PIC X(191).
015700******************************************************************
015800*    RPER - REQUEST CONSULTATION COUNT WITHIN A DATE-TIME PERIOD *
015900******************************************************************
016000 01  TRX-DATA-RPER REDEFINES TRX-DATA.
016100     05  TR-RPER-DTE-DEBUT           PIC 9(12).
016200     05  TR-RPER-DTE-FIN             PIC 9(12).
016300     05  FILLER                      PIC X(172).
