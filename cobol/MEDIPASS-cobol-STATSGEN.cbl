000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STATSGEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/02/88.
000600 DATE-COMPILED. 03/02/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE END-OF-RUN STATISTICS
001300*          REPORT (STATSRPT) FROM THE FINAL PATIENTS, PROS,
001400*          CONSULTS AND ANTECED FILES WRITTEN BY THE EARLIER
001500*          STEPS OF THE MEDIPASS MAINTENANCE CHAIN, AND RE-SCANS
001600*          THE TRANSACTION FILE FOR RPAT/RHIS/RPER REPORT
001700*          REQUESTS, WHICH IT ANSWERS IN THE ORDER THEY WERE
001800*          SUBMITTED.
001900*
002000*          RUNS LAST IN THE MEDIPASS MAINTENANCE CHAIN, AFTER
002100*          USRMAINT, PATMAINT AND CONSCHED.
002200*
002300******************************************************************
002400
002500         INPUT REFERENCE MASTER  -   DDS0001.PATIENTS
002600
002700         INPUT REFERENCE MASTER  -   DDS0001.PROS
002800
002900         INPUT REFERENCE MASTER  -   DDS0001.CONSULTS
003000
003100         INPUT REFERENCE MASTER  -   DDS0001.ANTECED
003200
003300         INPUT TRANSACTION FILE  -   DDS0001.TRANSACT (RE-READ)
003400
003500         OUTPUT REPORT           -   DDS0001.STATSRPT
003600
003700         DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000*    JS   03/02/88  ORIGINAL PROGRAM - TOTALS AND SPECIALTY BLOCK STATSGEN
004100*    RTW  11/08/93  ADDED RPAT/RHIS ON-REQUEST REPORT BLOCKS,     STATSGEN
004200*                   TICKET #TK-4471
004300*    RTW  09/30/98  Y2K REVIEW, TICKET Y2K-0450                   STATSGEN
004400*    TRB  09/18/01  RHIS BLOCK NOW SKIPS DELETED CONSULTATIONS    STATSGEN
004500*                   WHEN COUNTING PER-PATIENT TOTALS, TICKET
004600*                   HD-1301
004700*    GDP  02/14/06  ADDED IS NUMERIC KEY VALIDATION TO EVERY LOAD STATSGEN
004800*                   PARAGRAPH AND A PROFESSIONAL/PATIENT EXISTENCE
004900*                   GATE TO 140-LOAD-CONSULTS SO AN ORPHAN
005000*                   CONSULTATION IS DROPPED BEFORE IT INFLATES THE
005100*                   CONSULTATION TOTAL INSTEAD OF ONLY MISSING
005200*                   FROM THE PER-PATIENT TALLY, TICKET HD-1362
005300*    GDP  02/14/06  RHIS LINES NOW SHOW A DERIVED                 STATSGEN
005400*                   PAST/ONGOING/SCHEDULED STATUS INSTEAD OF THE
005500*                   BARE ONE-LETTER STORAGE CODE FOR NON-TERMINAL
005600*                   CONSULTATIONS, WSR-RHIS-STATUT WIDENED TO 9
005700*                   BYTES, MOTIF AND PRO NARROWED TO KEEP THE LINE
005800*                   AT 80 BYTES, TICKET HD-1362
005900*    GDP  02/21/06  ADDED THE RPER REPORT REQUEST - THE IN-       STATSGEN
006000*                   PERIOD CONSULTATION COUNT WAS NEVER WIRED
006100*                   INTO A REPORT BLOCK, TICKET HD-1379
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT STATSRPT
007600     ASSIGN TO UT-S-STATSRPT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT TRANSACT
008000     ASSIGN TO UT-S-TRANSACT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS TFCODE.
008300
008400     SELECT PATIENTS-IN
008500     ASSIGN TO UT-S-PATIN
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS PFCODE.
008800
008900     SELECT PROS-IN
009000     ASSIGN TO UT-S-PROSIN
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS QFCODE.
009300
009400     SELECT CONSULTS-IN
009500     ASSIGN TO UT-S-CONIN
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS CFCODE.
009800
009900     SELECT ANTECED-IN
010000     ASSIGN TO UT-S-ANTIN
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS AFCODE.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC  PIC X(130).
011300
011400 FD  STATSRPT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 80 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS RPT-REC.
012000 01  RPT-REC  PIC X(80).
012100
012200 FD  TRANSACT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 200 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS TRANSACT-REC.
012800 COPY TRANSACT.
012900
013000 FD  PATIENTS-IN
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 162 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS PATIENT-IN-REC.
013600 01  PATIENT-IN-REC              PIC X(162).
013700
013800 FD  PROS-IN
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 166 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS PROSTAFF-IN-REC.
014400 01  PROSTAFF-IN-REC             PIC X(166).
014500
014600 FD  CONSULTS-IN
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 147 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS CONSULT-IN-REC.
015200 01  CONSULT-IN-REC              PIC X(147).
015300
015400 FD  ANTECED-IN
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 124 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS ANTECED-IN-REC.
016000 01  ANTECED-IN-REC              PIC X(124).
016100
016200 WORKING-STORAGE SECTION.
016300 01  FILE-STATUS-CODES.
016400     05  TFCODE                  PIC X(2).
016500         88 NO-MORE-TRANSACT     VALUE "10".
016600     05  PFCODE                  PIC X(2).
016700         88 NO-MORE-INPUT-PATS   VALUE "10".
016800     05  QFCODE                  PIC X(2).
016900         88 NO-MORE-INPUT-PROS   VALUE "10".
017000     05  CFCODE                  PIC X(2).
017100         88 NO-MORE-INPUT-CONS   VALUE "10".
017200     05  AFCODE                  PIC X(2).
017300         88 NO-MORE-INPUT-ANTS   VALUE "10".
017400     05  FILLER                  PIC X(2).
017500
017600 COPY PATIENT.
017700 COPY PROSTAFF.
017800 COPY CONSULT.
017900 COPY ANTECED.
018000
018100******************************************************************
018200*    SPECIALTY-BREAKDOWN TALLY TABLE - BUILT BY A SINGLE LINEAR
018300*    PASS OVER WS-PROSTAFF-TABLE.  NO SORT VERB IS USED - EACH
018400*    PROFESSIONAL'S SPECIALTY IS EITHER MATCHED TO AN ENTRY
018500*    ALREADY IN THE TABLE OR ADDED AS A NEW ONE.
018600******************************************************************
018700 01  WS-RUN-DATETIME-FIELDS.
018800     05  WS-DATE-6               PIC 9(6).
018900     05  WS-TIME-8               PIC 9(8).
019000     05  WS-PROC-DATETIME        PIC 9(12).
019100     05  FILLER                  PIC X(2).
019200 01  WS-SPECIALTY-TABLE.
019300     05  WS-SPECIALTY-COUNT      PIC 9(3) COMP VALUE ZERO.
019400     05  WS-SPECIALTY-ENTRY OCCURS 100 TIMES
019500                 INDEXED BY WS-SPEC-IDX.
019600         10  WSS-SPECIALTY       PIC X(20).
019700         10  WSS-TALLY           PIC 9(5) COMP.
019800         10  FILLER              PIC X(4).
019900
020000 01  WS-TITLE-LINE.
020100     05  FILLER  PIC X(80) VALUE
020200         "=== STATISTIQUES DU SYSTEME ===".
020300
020400 01  WS-TOTAL-PAT-LINE.
020500     05  FILLER          PIC X(35) VALUE
020600         "Nombre total de patients :        ".
020700     05  WSR-TOTAL-PAT   PIC ZZZZ9.
020800     05  FILLER          PIC X(40) VALUE SPACES.
020900
021000 01  WS-TOTAL-PRO-LINE.
021100     05  FILLER          PIC X(35) VALUE
021200         "Nombre total de professionnels :  ".
021300     05  WSR-TOTAL-PRO   PIC ZZZZ9.
021400     05  FILLER          PIC X(40) VALUE SPACES.
021500
021600 01  WS-TOTAL-CON-LINE.
021700     05  FILLER          PIC X(35) VALUE
021800         "Nombre total de consultations :   ".
021900     05  WSR-TOTAL-CON   PIC ZZZZ9.
022000     05  FILLER          PIC X(40) VALUE SPACES.
022100
022200 01  WS-SPEC-HDR-LINE.
022300     05  FILLER  PIC X(80) VALUE
022400         "--- Repartition par specialite ---".
022500
022600 01  WS-SPEC-DETAIL-LINE.
022700     05  FILLER          PIC X(2)  VALUE "- ".
022800     05  WSR-SPECIALTY   PIC X(20).
022900     05  FILLER          PIC X(13) VALUE SPACES.
023000     05  WSR-SPEC-TALLY  PIC ZZZZ9.
023100     05  FILLER          PIC X(40) VALUE SPACES.
023200
023300 01  WS-RPAT-HDR-LINE.
023400     05  FILLER  PIC X(20) VALUE "--- DOSSIER PATIENT ".
023500     05  WSR-RPAT-ID     PIC ZZZZ9.
023600     05  FILLER  PIC X(55) VALUE SPACES.
023700
023800 01  WS-RPAT-DETAIL-LINE.
023900     05  FILLER          PIC X(6)  VALUE "NOM : ".
024000     05  WSR-RPAT-NOM    PIC X(20).
024100     05  FILLER          PIC X(9)  VALUE " PRENOM: ".
024200     05  WSR-RPAT-PRENOM PIC X(20).
024300     05  FILLER          PIC X(25) VALUE SPACES.
024400
024500 01  WS-RPAT-DETAIL-2-LINE.
024600     05  FILLER          PIC X(6)  VALUE "NSS : ".
024700     05  WSR-RPAT-NSS    PIC X(15).
024800     05  FILLER          PIC X(9)  VALUE " GROUPE: ".
024900     05  WSR-RPAT-GRP    PIC X(3).
025000     05  FILLER          PIC X(47) VALUE SPACES.
025100
025200 01  WS-RPAT-DETAIL-3-LINE.
025300     05  FILLER            PIC X(14) VALUE "DOSSIER NO.: ".
025400     05  WSR-RPAT-DOSSIER  PIC ZZZZ9.
025500     05  FILLER            PIC X(4)  VALUE " AT:".
025600     05  WSR-RPAT-ANT-CT   PIC ZZ9.
025700     05  FILLER            PIC X(5)  VALUE " CO:".
025800     05  WSR-RPAT-CON-CT   PIC ZZ9.
025900     05  FILLER            PIC X(46) VALUE SPACES.
026000
026100 01  WS-RHIS-HDR-LINE.
026200     05  FILLER  PIC X(20) VALUE "--- HISTORIQUE DE  ".
026300     05  WSR-RHIS-NOM      PIC X(20).
026400     05  WSR-RHIS-PRENOM   PIC X(20).
026500     05  FILLER  PIC X(20) VALUE SPACES.
026600
026700 01  WS-RHIS-NONE-LINE.
026800     05  FILLER  PIC X(31) VALUE
026900         "AUCUNE CONSULTATION ENREGISTREE".
027000     05  FILLER  PIC X(49) VALUE SPACES.
027100
027200 01  WS-RHIS-DETAIL-LINE.
027300     05  FILLER            PIC X(4)  VALUE "ID: ".
027400     05  WSR-RHIS-ID       PIC ZZZZ9.
027500     05  FILLER            PIC X(3)  VALUE " D:".
027600     05  WSR-RHIS-DTEHR    PIC 9(12).
027700     05  FILLER            PIC X(3)  VALUE " M:".
027800     05  WSR-RHIS-DUREE    PIC ZZZ9.
027900     05  FILLER            PIC X(3)  VALUE " R:".
028000     05  WSR-RHIS-MOTIF    PIC X(11).
028100     05  FILLER            PIC X(3)  VALUE " P:".
028200     05  WSR-RHIS-PRO      PIC X(16).
028300     05  FILLER            PIC X(3)  VALUE " S:".
028400*    WIDENED FROM PIC X(1) TO PIC X(9) SO THE PAST/IN-PROGRESS
028500*    DERIVATION (SEE 730-DERIVE-RHIS-STATUS) CAN PRINT A WORD
028600*    INSTEAD OF THE BARE ONE-LETTER STORAGE CODE; MOTIF AND PRO
028700*    EACH GAVE UP 4 BYTES TO KEEP THE LINE AT 80 CHARACTERS.
028800     05  WSR-RHIS-STATUT   PIC X(9).
028900     05  FILLER            PIC X(4)  VALUE SPACES.
029000
029100 01  WS-RHIS-STATUS-FIELDS.
029200     05  WS-RHIS-END-DATETIME    PIC 9(12).
029300     05  FILLER                  PIC X(4).
029400
029500******************************************************************
029600*    RPER - CONSULTATION COUNT WITHIN A REQUESTED DATE-TIME
029700*    PERIOD, COUNTING ONLY CONSULTATIONS STARTING ON OR BETWEEN
029800*    THE TWO BOUNDS (BOTH INCLUSIVE).  ADDED WITH TICKET HD-1379.
029900******************************************************************
030000 01  WS-RPER-HDR-LINE.
030100     05  FILLER  PIC X(80) VALUE
030200         "--- CONSULTATIONS DE LA PERIODE DEMANDEE ---".
030300
030400 01  WS-RPER-BOUNDS-LINE.
030500     05  FILLER          PIC X(8)  VALUE "DEBUT : ".
030600     05  WSR-RPER-DEBUT  PIC 9(12).
030700     05  FILLER          PIC X(8)  VALUE "  FIN : ".
030800     05  WSR-RPER-FIN    PIC 9(12).
030900     05  FILLER          PIC X(40) VALUE SPACES.
031000
031100 01  WS-RPER-COUNT-LINE.
031200     05  FILLER          PIC X(35) VALUE
031300         "Nombre de consultations en periode:".
031400     05  WSR-RPER-TALLY  PIC ZZZZ9.
031500     05  FILLER          PIC X(40) VALUE SPACES.
031600
031700 01  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
031800
031900 01  WS-LOOKUP-FIELDS.
032000     05  WS-LOOKUP-PATIENT-ID    PIC 9(5).
032100     05  WS-TARGET-PAT-IDX       PIC 9(5) COMP.
032200     05  WS-LOOKUP-LOGIN         PIC X(10).
032300     05  WS-TARGET-PRO-IDX       PIC 9(3) COMP.
032400     05  FILLER                  PIC X(2).
032500
032600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
032700     05  PATS-RECORDS-READ       PIC 9(7) COMP.
032800     05  PROS-RECORDS-READ       PIC 9(5) COMP.
032900     05  CONS-RECORDS-READ       PIC 9(5) COMP.
033000     05  ANTS-RECORDS-READ       PIC 9(7) COMP.
033100     05  RPT-LINES-WRITTEN       PIC 9(7) COMP.
033200     05  PATS-KEY-REJECTS        PIC 9(5) COMP.
033300     05  PROS-KEY-REJECTS        PIC 9(5) COMP.
033400     05  CONS-KEY-REJECTS        PIC 9(5) COMP.
033500     05  ANTS-KEY-REJECTS        PIC 9(5) COMP.
033600     05  WS-RPER-TALLY-CT        PIC 9(5) COMP.
033700     05  FILLER                  PIC X(2).
033800
033900 01  FLAGS-AND-SWITCHES.
034000     05  MORE-TRANSACT-SW        PIC X(1) VALUE "Y".
034100         88 NO-MORE-TRX          VALUE "N".
034200     05  MORE-PATS-SW            PIC X(1) VALUE "Y".
034300         88 NO-MORE-INPUT-PATIENTS VALUE "N".
034400     05  MORE-PROS-SW            PIC X(1) VALUE "Y".
034500         88 NO-MORE-INPUT-PROSTAFF VALUE "N".
034600     05  MORE-CONS-SW            PIC X(1) VALUE "Y".
034700         88 NO-MORE-INPUT-CONSULTS VALUE "N".
034800     05  MORE-ANTS-SW            PIC X(1) VALUE "Y".
034900         88 NO-MORE-INPUT-ANTECED VALUE "N".
035000     05  FOUND-SW                PIC X(1) VALUE "N".
035100         88 ENTRY-FOUND          VALUE "Y".
035200     05  WS-SPEC-MATCH-SW        PIC X(1) VALUE "N".
035300         88 WS-SPEC-MATCHED      VALUE "Y".
035400     05  FILLER                  PIC X(2).
035500
035600 COPY ABENDREC.
035700
035800 PROCEDURE DIVISION.
035900 000-MAINLINE.
036000     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
036100     PERFORM 100-LOAD-PATIENTS THRU 100-EXIT
036200             UNTIL NO-MORE-INPUT-PATIENTS.
036300     PERFORM 120-LOAD-PROSTAFF THRU 120-EXIT
036400             UNTIL NO-MORE-INPUT-PROSTAFF.
036500     PERFORM 140-LOAD-CONSULTS THRU 140-EXIT
036600             UNTIL NO-MORE-INPUT-CONSULTS.
036700     PERFORM 160-LOAD-ANTECED THRU 160-EXIT
036800             UNTIL NO-MORE-INPUT-ANTECED.
036900     PERFORM 180-BUILD-SPECIALTY-TABLE THRU 180-EXIT.
037000     PERFORM 300-WRITE-STATISTICS-BLOCK THRU 300-EXIT.
037100     PERFORM 500-PROCESS-REPORT-REQUESTS THRU 500-EXIT
037200             UNTIL NO-MORE-TRX.
037300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
037400     DISPLAY "** REPORT LINES WRITTEN **".
037500     DISPLAY RPT-LINES-WRITTEN.
037600     DISPLAY "** KEY REJECTS - PAT/PRO/CON/ANT **".
037700     DISPLAY PATS-KEY-REJECTS SPACE PROS-KEY-REJECTS SPACE
037800             CONS-KEY-REJECTS SPACE ANTS-KEY-REJECTS.
037900     DISPLAY "******** NORMAL END OF JOB STATSGEN ********".
038000     MOVE +0 TO RETURN-CODE.
038100     GOBACK.
038200
038300 010-HOUSEKEEPING.
038400     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
038500     DISPLAY "******** BEGIN JOB STATSGEN ********".
038600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
038700                WS-PATIENT-TABLE, WS-PROSTAFF-TABLE,
038800                WS-CONSULT-TABLE, WS-ANTECED-TABLE,
038900                WS-SPECIALTY-TABLE.
039000     ACCEPT WS-DATE-6 FROM DATE.
039100     ACCEPT WS-TIME-8 FROM TIME.
039200*    ACCEPT ... FROM DATE GIVES A YYMMDD FIELD - THE CENTURY IS
039300*    HARD-CODED THE SAME WAY PATMAINT'S WS-PROCESSING-DATE IS.
039400     MOVE "20"               TO WS-PROC-DATETIME(1:2).
039500     MOVE WS-DATE-6          TO WS-PROC-DATETIME(3:6).
039600     MOVE WS-TIME-8(1:4)     TO WS-PROC-DATETIME(9:4).
039700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
039800     PERFORM 930-READ-PATIENTS THRU 930-EXIT.
039900     PERFORM 932-READ-PROSTAFF THRU 932-EXIT.
040000     PERFORM 934-READ-CONSULTS THRU 934-EXIT.
040100     PERFORM 936-READ-ANTECED THRU 936-EXIT.
040200     PERFORM 940-READ-TRANSACT THRU 940-EXIT.
040300 010-EXIT.
040400     EXIT.
040500
040600 100-LOAD-PATIENTS.
040700     MOVE "100-LOAD-PATIENTS" TO PARA-NAME.
040800     IF PAT-ID NOT NUMERIC
040900         DISPLAY "** PATIENT SKIPPED - INVALID KEY **"
041000         ADD +1 TO PATS-KEY-REJECTS
041100         GO TO 100-READ-NEXT
041200     END-IF.
041300     SET WS-PATIENT-IDX TO WS-PATIENT-COUNT.
041400     SET WS-PATIENT-IDX UP BY 1.
041500     MOVE PAT-ID              TO WSP-ID(WS-PATIENT-IDX).
041600     MOVE PAT-NOM             TO WSP-NOM(WS-PATIENT-IDX).
041700     MOVE PAT-PRENOM          TO WSP-PRENOM(WS-PATIENT-IDX).
041800     MOVE PAT-NSS             TO WSP-NSS(WS-PATIENT-IDX).
041900     MOVE PAT-GROUPE-SANGUIN  TO
042000                       WSP-GROUPE-SANGUIN(WS-PATIENT-IDX).
042100     MOVE PAT-ID-DOSSIER      TO WSP-ID-DOSSIER(WS-PATIENT-IDX).
042200     MOVE ZERO               TO WSP-ANTECED-COUNT(WS-PATIENT-IDX).
042300     MOVE ZERO               TO WSP-CONSULT-COUNT(WS-PATIENT-IDX).
042400     MOVE "N"                 TO WSP-DELETED-SW(WS-PATIENT-IDX).
042500     SET WS-PATIENT-COUNT TO WS-PATIENT-IDX.
042600 100-READ-NEXT.
042700     PERFORM 930-READ-PATIENTS THRU 930-EXIT.
042800 100-EXIT.
042900     EXIT.
043000
043100 120-LOAD-PROSTAFF.
043200     MOVE "120-LOAD-PROSTAFF" TO PARA-NAME.
043300     IF PRO-LOGIN OF PROSTAFF-MASTER-REC = SPACES
043400         DISPLAY "** PROFESSIONAL SKIPPED - INVALID KEY **"
043500         ADD +1 TO PROS-KEY-REJECTS
043600         GO TO 120-READ-NEXT
043700     END-IF.
043800     SET WS-PROSTAFF-IDX TO WS-PROSTAFF-COUNT.
043900     SET WS-PROSTAFF-IDX UP BY 1.
044000     MOVE PRO-LOGIN OF PROSTAFF-MASTER-REC
044100                             TO WSU-LOGIN(WS-PROSTAFF-IDX).
044200     MOVE PRO-SPECIALITE     TO WSU-SPECIALITE(WS-PROSTAFF-IDX).
044300     MOVE PRO-ROLE           TO WSU-ROLE(WS-PROSTAFF-IDX).
044400     MOVE PRO-NOM            TO WSU-NOM(WS-PROSTAFF-IDX).
044500     MOVE PRO-PRENOM         TO WSU-PRENOM(WS-PROSTAFF-IDX).
044600     SET WS-PROSTAFF-COUNT TO WS-PROSTAFF-IDX.
044700 120-READ-NEXT.
044800     PERFORM 932-READ-PROSTAFF THRU 932-EXIT.
044900 120-EXIT.
045000     EXIT.
045100
045200 140-LOAD-CONSULTS.
045300     MOVE "140-LOAD-CONSULTS" TO PARA-NAME.
045400     IF CON-ID NOT NUMERIC OR CON-PATIENT-ID NOT NUMERIC
045500         DISPLAY "** CONSULTATION SKIPPED - INVALID KEY **"
045600         ADD +1 TO CONS-KEY-REJECTS
045700         GO TO 140-READ-NEXT
045800     END-IF.
045900*    RE-LINK RULE - A CONSULTATION WHOSE PROFESSIONAL OR PATIENT
046000*    CANNOT BE FOUND IS DROPPED BEFORE IT EVER REACHES THE TABLE,
046100*    NOT JUST EXCLUDED FROM THE PER-PATIENT TALLY BELOW.
046200     MOVE CON-PRO-LOGIN TO WS-LOOKUP-LOGIN.
046300     PERFORM 715-FIND-PROSTAFF-BY-LOGIN THRU 715-EXIT.
046400     IF NOT ENTRY-FOUND
046500         DISPLAY "** CONSULTATION DROPPED - PROFESSIONAL NOT "
046600                 "FOUND ** " CON-ID
046700         GO TO 140-READ-NEXT
046800     END-IF.
046900     MOVE CON-PATIENT-ID TO WS-LOOKUP-PATIENT-ID.
047000     PERFORM 710-FIND-PATIENT-BY-ID THRU 710-EXIT.
047100     IF NOT ENTRY-FOUND
047200         DISPLAY "** CONSULTATION DROPPED - PATIENT NOT FOUND "
047300                 "** " CON-ID
047400         GO TO 140-READ-NEXT
047500     END-IF.
047600     SET WS-CONSULT-IDX TO WS-CONSULT-COUNT.
047700     SET WS-CONSULT-IDX UP BY 1.
047800     MOVE CON-ID              TO WSC-ID(WS-CONSULT-IDX).
047900     MOVE CON-DATE-HEURE      TO WSC-DATE-HEURE(WS-CONSULT-IDX).
048000     MOVE CON-DUREE-MIN       TO WSC-DUREE-MIN(WS-CONSULT-IDX).
048100     MOVE CON-MOTIF           TO WSC-MOTIF(WS-CONSULT-IDX).
048200     MOVE CON-PRO-LOGIN       TO WSC-PRO-LOGIN(WS-CONSULT-IDX).
048300     MOVE CON-PATIENT-ID      TO WSC-PATIENT-ID(WS-CONSULT-IDX).
048400     MOVE CON-STATUT          TO WSC-STATUT(WS-CONSULT-IDX).
048500     MOVE CON-OBSERVATIONS    TO WSC-OBSERVATIONS(WS-CONSULT-IDX).
048600     MOVE CON-DIAGNOSTIC      TO WSC-DIAGNOSTIC(WS-CONSULT-IDX).
048700     SET WS-CONSULT-COUNT TO WS-CONSULT-IDX.
048800     ADD +1 TO WSP-CONSULT-COUNT(WS-TARGET-PAT-IDX).
048900 140-READ-NEXT.
049000     PERFORM 934-READ-CONSULTS THRU 934-EXIT.
049100 140-EXIT.
049200     EXIT.
049300
049400 160-LOAD-ANTECED.
049500     MOVE "160-LOAD-ANTECED" TO PARA-NAME.
049600     IF ANT-ID NOT NUMERIC OR ANT-PATIENT-ID NOT NUMERIC
049700         DISPLAY "** ANTECEDENT SKIPPED - INVALID KEY **"
049800         ADD +1 TO ANTS-KEY-REJECTS
049900         GO TO 160-READ-NEXT
050000     END-IF.
050100     SET WS-ANTECED-IDX TO WS-ANTECED-COUNT.
050200     SET WS-ANTECED-IDX UP BY 1.
050300     MOVE ANT-ID              TO WSA-ID(WS-ANTECED-IDX).
050400     MOVE ANT-PATIENT-ID      TO WSA-PATIENT-ID(WS-ANTECED-IDX).
050500     MOVE ANT-TYPE            TO WSA-TYPE(WS-ANTECED-IDX).
050600     MOVE ANT-DESCRIPTION     TO WSA-DESCRIPTION(WS-ANTECED-IDX).
050700     MOVE ANT-DATE            TO WSA-DATE(WS-ANTECED-IDX).
050800     MOVE ANT-GRAVITE         TO WSA-GRAVITE(WS-ANTECED-IDX).
050900     MOVE ANT-ACTIF           TO WSA-ACTIF(WS-ANTECED-IDX).
051000     SET WS-ANTECED-COUNT TO WS-ANTECED-IDX.
051100
051200     MOVE ANT-PATIENT-ID TO WS-LOOKUP-PATIENT-ID.
051300     PERFORM 710-FIND-PATIENT-BY-ID THRU 710-EXIT.
051400     IF ENTRY-FOUND
051500         ADD +1 TO WSP-ANTECED-COUNT(WS-TARGET-PAT-IDX)
051600     END-IF.
051700 160-READ-NEXT.
051800     PERFORM 936-READ-ANTECED THRU 936-EXIT.
051900 160-EXIT.
052000     EXIT.
052100
052200 180-BUILD-SPECIALTY-TABLE.
052300     MOVE "180-BUILD-SPECIALTY-TABLE" TO PARA-NAME.
052400     IF WS-PROSTAFF-COUNT = ZERO
052500         GO TO 180-EXIT
052600     END-IF.
052700     PERFORM 185-TALLY-ONE-PROSTAFF THRU 185-EXIT
052800             VARYING WS-PROSTAFF-IDX FROM 1 BY 1
052900             UNTIL WS-PROSTAFF-IDX > WS-PROSTAFF-COUNT.
053000 180-EXIT.
053100     EXIT.
053200
053300 185-TALLY-ONE-PROSTAFF.
053400     IF NOT WSU-ROLE(WS-PROSTAFF-IDX) = "PRO"
053500         GO TO 185-EXIT
053600     END-IF.
053700     MOVE "N" TO WS-SPEC-MATCH-SW.
053800     IF WS-SPECIALTY-COUNT = ZERO
053900         GO TO 187-ADD-NEW-SPECIALTY
054000     END-IF.
054100     SET WS-SPEC-IDX TO 1.
054200     SEARCH WS-SPECIALTY-ENTRY
054300         AT END
054400             MOVE "N" TO WS-SPEC-MATCH-SW
054500         WHEN WSS-SPECIALTY(WS-SPEC-IDX) =
054600                 WSU-SPECIALITE(WS-PROSTAFF-IDX)
054700             MOVE "Y" TO WS-SPEC-MATCH-SW
054800             ADD +1 TO WSS-TALLY(WS-SPEC-IDX)
054900     END-SEARCH.
055000     IF WS-SPEC-MATCHED
055100         GO TO 185-EXIT
055200     END-IF.
055300 187-ADD-NEW-SPECIALTY.
055400     SET WS-SPEC-IDX TO WS-SPECIALTY-COUNT.
055500     SET WS-SPEC-IDX UP BY 1.
055600     MOVE WSU-SPECIALITE(WS-PROSTAFF-IDX) TO
055700                       WSS-SPECIALTY(WS-SPEC-IDX).
055800     MOVE 1 TO WSS-TALLY(WS-SPEC-IDX).
055900     SET WS-SPECIALTY-COUNT TO WS-SPEC-IDX.
056000 185-EXIT.
056100     EXIT.
056200
056300 300-WRITE-STATISTICS-BLOCK.
056400     MOVE "300-WRITE-STATISTICS-BLOCK" TO PARA-NAME.
056500     WRITE RPT-REC FROM WS-TITLE-LINE.
056600     ADD +1 TO RPT-LINES-WRITTEN.
056700
056800     MOVE WS-PATIENT-COUNT TO WSR-TOTAL-PAT.
056900     WRITE RPT-REC FROM WS-TOTAL-PAT-LINE.
057000     ADD +1 TO RPT-LINES-WRITTEN.
057100
057200     MOVE WS-PROSTAFF-COUNT TO WSR-TOTAL-PRO.
057300     WRITE RPT-REC FROM WS-TOTAL-PRO-LINE.
057400     ADD +1 TO RPT-LINES-WRITTEN.
057500
057600     MOVE WS-CONSULT-COUNT TO WSR-TOTAL-CON.
057700     WRITE RPT-REC FROM WS-TOTAL-CON-LINE.
057800     ADD +1 TO RPT-LINES-WRITTEN.
057900
058000     WRITE RPT-REC FROM WS-SPEC-HDR-LINE.
058100     ADD +1 TO RPT-LINES-WRITTEN.
058200
058300     IF WS-SPECIALTY-COUNT = ZERO
058400         GO TO 300-EXIT
058500     END-IF.
058600     PERFORM 320-WRITE-ONE-SPECIALTY THRU 320-EXIT
058700             VARYING WS-SPEC-IDX FROM 1 BY 1
058800             UNTIL WS-SPEC-IDX > WS-SPECIALTY-COUNT.
058900 300-EXIT.
059000     EXIT.
059100
059200 320-WRITE-ONE-SPECIALTY.
059300     MOVE WSS-SPECIALTY(WS-SPEC-IDX) TO WSR-SPECIALTY.
059400     MOVE WSS-TALLY(WS-SPEC-IDX)     TO WSR-SPEC-TALLY.
059500     WRITE RPT-REC FROM WS-SPEC-DETAIL-LINE.
059600     ADD +1 TO RPT-LINES-WRITTEN.
059700 320-EXIT.
059800     EXIT.
059900
060000 500-PROCESS-REPORT-REQUESTS.
060100     MOVE "500-PROCESS-REPORT-REQUESTS" TO PARA-NAME.
060200     EVALUATE TRUE
060300         WHEN TRX-IS-RPAT
060400             PERFORM 600-WRITE-RPAT-BLOCK THRU 600-EXIT
060500         WHEN TRX-IS-RHIS
060600             PERFORM 700-WRITE-RHIS-BLOCK THRU 700-EXIT
060700         WHEN TRX-IS-RPER
060800             PERFORM 750-WRITE-RPER-BLOCK THRU 750-EXIT
060900         WHEN OTHER
061000             CONTINUE
061100     END-EVALUATE.
061200     PERFORM 940-READ-TRANSACT THRU 940-EXIT.
061300 500-EXIT.
061400     EXIT.
061500
061600 600-WRITE-RPAT-BLOCK.
061700     MOVE "600-WRITE-RPAT-BLOCK" TO PARA-NAME.
061800     MOVE TR-RPAT-PATIENT-ID TO WS-LOOKUP-PATIENT-ID.
061900     PERFORM 710-FIND-PATIENT-BY-ID THRU 710-EXIT.
062000     IF NOT ENTRY-FOUND
062100         DISPLAY "** RPAT - PATIENT NOT FOUND - "
062200                       TR-RPAT-PATIENT-ID
062300         GO TO 600-EXIT
062400     END-IF.
062500
062600     MOVE TR-RPAT-PATIENT-ID TO WSR-RPAT-ID.
062700     WRITE RPT-REC FROM WS-RPAT-HDR-LINE.
062800
062900     MOVE WSP-NOM(WS-TARGET-PAT-IDX)    TO WSR-RPAT-NOM.
063000     MOVE WSP-PRENOM(WS-TARGET-PAT-IDX) TO WSR-RPAT-PRENOM.
063100     WRITE RPT-REC FROM WS-RPAT-DETAIL-LINE.
063200
063300     MOVE WSP-NSS(WS-TARGET-PAT-IDX)             TO WSR-RPAT-NSS.
063400     MOVE WSP-GROUPE-SANGUIN(WS-TARGET-PAT-IDX)  TO WSR-RPAT-GRP.
063500     WRITE RPT-REC FROM WS-RPAT-DETAIL-2-LINE.
063600
063700     MOVE WSP-ID-DOSSIER(WS-TARGET-PAT-IDX)      TO
063800                       WSR-RPAT-DOSSIER.
063900     MOVE WSP-ANTECED-COUNT(WS-TARGET-PAT-IDX)   TO
064000                       WSR-RPAT-ANT-CT.
064100     MOVE WSP-CONSULT-COUNT(WS-TARGET-PAT-IDX)   TO
064200                       WSR-RPAT-CON-CT.
064300     WRITE RPT-REC FROM WS-RPAT-DETAIL-3-LINE.
064400
064500     ADD +4 TO RPT-LINES-WRITTEN.
064600 600-EXIT.
064700     EXIT.
064800
064900 700-WRITE-RHIS-BLOCK.
065000     MOVE "700-WRITE-RHIS-BLOCK" TO PARA-NAME.
065100     MOVE TR-RHIS-PATIENT-ID TO WS-LOOKUP-PATIENT-ID.
065200     PERFORM 710-FIND-PATIENT-BY-ID THRU 710-EXIT.
065300     IF NOT ENTRY-FOUND
065400         DISPLAY "** RHIS - PATIENT NOT FOUND - "
065500                       TR-RHIS-PATIENT-ID
065600         GO TO 700-EXIT
065700     END-IF.
065800
065900     MOVE WSP-NOM(WS-TARGET-PAT-IDX)    TO WSR-RHIS-NOM.
066000     MOVE WSP-PRENOM(WS-TARGET-PAT-IDX) TO WSR-RHIS-PRENOM.
066100     WRITE RPT-REC FROM WS-RHIS-HDR-LINE.
066200     ADD +1 TO RPT-LINES-WRITTEN.
066300
066400     IF WSP-CONSULT-COUNT(WS-TARGET-PAT-IDX) = ZERO
066500         WRITE RPT-REC FROM WS-RHIS-NONE-LINE
066600         ADD +1 TO RPT-LINES-WRITTEN
066700         GO TO 700-EXIT
066800     END-IF.
066900
067000     IF WS-CONSULT-COUNT = ZERO
067100         GO TO 700-EXIT
067200     END-IF.
067300     PERFORM 720-WRITE-ONE-RHIS-LINE THRU 720-EXIT
067400             VARYING WS-CONSULT-IDX FROM 1 BY 1
067500             UNTIL WS-CONSULT-IDX > WS-CONSULT-COUNT.
067600 700-EXIT.
067700     EXIT.
067800
067900 750-WRITE-RPER-BLOCK.
068000*    A CONSULTATION QUALIFIES AS "IN PERIOD" WHEN ITS START
068100*    DATE-TIME FALLS ON OR BETWEEN THE REQUESTED PERIOD BOUNDS,
068200*    BOTH ENDS INCLUSIVE.  TICKET HD-1379.
068300     MOVE "750-WRITE-RPER-BLOCK" TO PARA-NAME.
068400     MOVE TR-RPER-DTE-DEBUT TO WSR-RPER-DEBUT.
068500     MOVE TR-RPER-DTE-FIN   TO WSR-RPER-FIN.
068600     WRITE RPT-REC FROM WS-RPER-HDR-LINE.
068700     WRITE RPT-REC FROM WS-RPER-BOUNDS-LINE.
068800     ADD +2 TO RPT-LINES-WRITTEN.
068900
069000     MOVE ZERO TO WS-RPER-TALLY-CT.
069100     IF WS-CONSULT-COUNT = ZERO
069200         GO TO 750-WRITE-COUNT
069300     END-IF.
069400     PERFORM 760-TALLY-ONE-RPER-CONSULT THRU 760-EXIT
069500             VARYING WS-CONSULT-IDX FROM 1 BY 1
069600             UNTIL WS-CONSULT-IDX > WS-CONSULT-COUNT.
069700 750-WRITE-COUNT.
069800     MOVE WS-RPER-TALLY-CT TO WSR-RPER-TALLY.
069900     WRITE RPT-REC FROM WS-RPER-COUNT-LINE.
070000     ADD +1 TO RPT-LINES-WRITTEN.
070100 750-EXIT.
070200     EXIT.
070300
070400 760-TALLY-ONE-RPER-CONSULT.
070500     IF WSC-DATE-HEURE(WS-CONSULT-IDX) >= TR-RPER-DTE-DEBUT
070600         AND WSC-DATE-HEURE(WS-CONSULT-IDX) <= TR-RPER-DTE-FIN
070700         ADD +1 TO WS-RPER-TALLY-CT
070800     END-IF.
070900 760-EXIT.
071000     EXIT.
071100
071200 710-FIND-PATIENT-BY-ID.
071300     MOVE "N" TO FOUND-SW.
071400     IF WS-PATIENT-COUNT = ZERO
071500         GO TO 710-EXIT
071600     END-IF.
071700     SET WS-PATIENT-IDX TO 1.
071800     SEARCH WS-PATIENT-ENTRY
071900         AT END
072000             MOVE "N" TO FOUND-SW
072100         WHEN WSP-ID(WS-PATIENT-IDX) = WS-LOOKUP-PATIENT-ID
072200              AND NOT WSP-IS-DELETED(WS-PATIENT-IDX)
072300             MOVE "Y" TO FOUND-SW
072400             SET WS-TARGET-PAT-IDX TO WS-PATIENT-IDX
072500     END-SEARCH.
072600 710-EXIT.
072700     EXIT.
072800
072900 715-FIND-PROSTAFF-BY-LOGIN.
073000*    LOAD-TIME EXISTENCE GATE FOR A CONSULTATION'S CON-PRO-LOGIN -
073100*    SEE 140-LOAD-CONSULTS.  740-LOOKUP-PRO-NAME BELOW IS A
073200*    SEPARATE, TOLERANT DISPLAY-TIME HELPER, NOT REUSED HERE.
073300     MOVE "N" TO FOUND-SW.
073400     IF WS-PROSTAFF-COUNT = ZERO
073500         GO TO 715-EXIT
073600     END-IF.
073700     SET WS-PROSTAFF-IDX TO 1.
073800     SEARCH WS-PROSTAFF-ENTRY
073900         AT END
074000             MOVE "N" TO FOUND-SW
074100         WHEN WSU-LOGIN(WS-PROSTAFF-IDX) = WS-LOOKUP-LOGIN
074200             MOVE "Y" TO FOUND-SW
074300             SET WS-TARGET-PRO-IDX TO WS-PROSTAFF-IDX
074400     END-SEARCH.
074500 715-EXIT.
074600     EXIT.
074700
074800 720-WRITE-ONE-RHIS-LINE.
074900     IF WSC-PATIENT-ID(WS-CONSULT-IDX) NOT = TR-RHIS-PATIENT-ID
075000         GO TO 720-EXIT
075100     END-IF.
075200     MOVE WSC-ID(WS-CONSULT-IDX)         TO WSR-RHIS-ID.
075300     MOVE WSC-DATE-HEURE(WS-CONSULT-IDX) TO WSR-RHIS-DTEHR.
075400     MOVE WSC-DUREE-MIN(WS-CONSULT-IDX)  TO WSR-RHIS-DUREE.
075500     MOVE WSC-MOTIF(WS-CONSULT-IDX)      TO WSR-RHIS-MOTIF.
075600     PERFORM 740-LOOKUP-PRO-NAME THRU 740-EXIT.
075700     PERFORM 730-DERIVE-RHIS-STATUS THRU 730-EXIT.
075800     WRITE RPT-REC FROM WS-RHIS-DETAIL-LINE.
075900     ADD +1 TO RPT-LINES-WRITTEN.
076000 720-EXIT.
076100     EXIT.
076200
076300 730-DERIVE-RHIS-STATUS.
076400*    A PERFORMED OR CANCELLED CONSULTATION KEEPS ITS STORED
076500*    OUTCOME; ANY OTHER STORED CODE IS RE-DERIVED AGAINST THE
076600*    RUN'S PROCESSING DATE-TIME PER THE PAST/IN-PROGRESS RULE -
076700*    A "C" (IN-PROGRESS) ROW LEFT OVER FROM A PRIOR RUN IS NOT
076800*    TRUSTED, SINCE THE WINDOW MAY HAVE CLOSED SINCE IT RAN.
076900     MOVE "730-DERIVE-RHIS-STATUS" TO PARA-NAME.
077000     EVALUATE WSC-STATUT(WS-CONSULT-IDX)
077100         WHEN "E"
077200             MOVE "PERFORMED" TO WSR-RHIS-STATUT
077300         WHEN "A"
077400             MOVE "CANCELLED" TO WSR-RHIS-STATUT
077500         WHEN OTHER
077600             CALL "DTADD" USING WSC-DATE-HEURE(WS-CONSULT-IDX),
077700                     WSC-DUREE-MIN(WS-CONSULT-IDX),
077800                     WS-RHIS-END-DATETIME
077900             IF WS-PROC-DATETIME > WS-RHIS-END-DATETIME
078000                 MOVE "PAST" TO WSR-RHIS-STATUT
078100             ELSE
078200                 IF WS-PROC-DATETIME >
078300                         WSC-DATE-HEURE(WS-CONSULT-IDX)
078400                     MOVE "ONGOING" TO WSR-RHIS-STATUT
078500                 ELSE
078600                     MOVE "SCHEDULED" TO WSR-RHIS-STATUT
078700                 END-IF
078800             END-IF
078900     END-EVALUATE.
079000 730-EXIT.
079100     EXIT.
079200
079300 740-LOOKUP-PRO-NAME.
079400*    SHOW THE PROFESSIONAL'S NAME ON THE HISTORY LINE WHEN THE
079500*    LOGIN STILL RESOLVES; FALL BACK TO THE BARE LOGIN OTHERWISE
079600*    (E.G. THE ACCOUNT WAS DELETED AFTER THE CONSULTATION RAN).
079700     MOVE WSC-PRO-LOGIN(WS-CONSULT-IDX) TO WSR-RHIS-PRO.
079800     MOVE WSC-PRO-LOGIN(WS-CONSULT-IDX) TO WS-LOOKUP-LOGIN.
079900     MOVE "N" TO FOUND-SW.
080000     IF WS-PROSTAFF-COUNT = ZERO
080100         GO TO 740-EXIT
080200     END-IF.
080300     SET WS-PROSTAFF-IDX TO 1.
080400     SEARCH WS-PROSTAFF-ENTRY
080500         AT END
080600             MOVE "N" TO FOUND-SW
080700         WHEN WSU-LOGIN(WS-PROSTAFF-IDX) = WS-LOOKUP-LOGIN
080800             MOVE "Y" TO FOUND-SW
080900             SET WS-TARGET-PRO-IDX TO WS-PROSTAFF-IDX
081000     END-SEARCH.
081100     IF ENTRY-FOUND
081200         STRING WSU-NOM(WS-TARGET-PRO-IDX)    DELIMITED BY SPACE
081300                " "                           DELIMITED BY SIZE
081400                WSU-PRENOM(WS-TARGET-PRO-IDX)  DELIMITED BY SPACE
081500                INTO WSR-RHIS-PRO
081600     END-IF.
081700 740-EXIT.
081800     EXIT.
081900
082000 800-OPEN-FILES.
082100     MOVE "800-OPEN-FILES" TO PARA-NAME.
082200     OPEN INPUT PATIENTS-IN, PROS-IN, CONSULTS-IN, ANTECED-IN,
082300                TRANSACT.
082400     OPEN OUTPUT STATSRPT, SYSOUT.
082500 800-EXIT.
082600     EXIT.
082700
082800 930-READ-PATIENTS.
082900     MOVE "930-READ-PATIENTS" TO PARA-NAME.
083000     READ PATIENTS-IN INTO PATIENT-MASTER-REC
083100         AT END
083200             MOVE "N" TO MORE-PATS-SW
083300             GO TO 930-EXIT
083400     END-READ.
083500     ADD +1 TO PATS-RECORDS-READ.
083600 930-EXIT.
083700     EXIT.
083800
083900 932-READ-PROSTAFF.
084000     MOVE "932-READ-PROSTAFF" TO PARA-NAME.
084100     READ PROS-IN INTO PROSTAFF-MASTER-REC
084200         AT END
084300             MOVE "N" TO MORE-PROS-SW
084400             GO TO 932-EXIT
084500     END-READ.
084600     ADD +1 TO PROS-RECORDS-READ.
084700 932-EXIT.
084800     EXIT.
084900
085000 934-READ-CONSULTS.
085100     MOVE "934-READ-CONSULTS" TO PARA-NAME.
085200     READ CONSULTS-IN INTO CONSULT-MASTER-REC
085300         AT END
085400             MOVE "N" TO MORE-CONS-SW
085500             GO TO 934-EXIT
085600     END-READ.
085700     ADD +1 TO CONS-RECORDS-READ.
085800 934-EXIT.
085900     EXIT.
086000
086100 936-READ-ANTECED.
086200     MOVE "936-READ-ANTECED" TO PARA-NAME.
086300     READ ANTECED-IN INTO ANTECED-MASTER-REC
086400         AT END
086500             MOVE "N" TO MORE-ANTS-SW
086600             GO TO 936-EXIT
086700     END-READ.
086800     ADD +1 TO ANTS-RECORDS-READ.
086900 936-EXIT.
087000     EXIT.
087100
087200 940-READ-TRANSACT.
087300     MOVE "940-READ-TRANSACT" TO PARA-NAME.
087400     READ TRANSACT INTO TRANSACT-REC
087500         AT END
087600             MOVE "N" TO MORE-TRANSACT-SW
087700             GO TO 940-EXIT
087800     END-READ.
087900 940-EXIT.
088000     EXIT.
088100
088200 950-CLOSE-FILES.
088300     MOVE "950-CLOSE-FILES" TO PARA-NAME.
088400     CLOSE PATIENTS-IN, PROS-IN, CONSULTS-IN, ANTECED-IN,
088500           TRANSACT, STATSRPT, SYSOUT.
088600 950-EXIT.
088700     EXIT.
088800
088900 1000-ABEND-RTN.
089000     WRITE SYSOUT-REC FROM ABEND-REC.
089100     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
089200     DISPLAY "*** ABNORMAL END OF JOB-STATSGEN ***" UPON CONSOLE.
089300     DIVIDE ZERO-VAL INTO ONE-VAL.
