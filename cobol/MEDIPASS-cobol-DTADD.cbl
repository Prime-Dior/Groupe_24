000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DTADD.
000300 AUTHOR. RENATA T WU.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          ADDS A NUMBER OF MINUTES TO A YYYYMMDDHHMM TIMESTAMP,
001200*          CARRYING ACROSS THE HOUR, DAY, MONTH AND YEAR
001300*          BOUNDARIES.  USED BY CONSCHED TO COMPUTE A
001400*          CONSULTATION'S END TIME FOR THE OVERLAP TEST AND FOR
001500*          THE "PAST/IN-PROGRESS" TESTS.
001600*
001700*          THIS PROGRAM DOES NOT VALIDATE THAT THE INCOMING DATE
001800*          PORTION IS A REAL CALENDAR DATE - THAT IS DONE BY THE
001900*          CALLING PROGRAM'S OWN FIELD EDITS BEFORE THE CALL.
002000*
002100******************************************************************
002200*    RTW  06/14/91  ORIGINAL PROGRAM                              DTADD   
002300*    RTW  06/20/91  ADDED CENTURY-DIVISIBLE-BY-400 LEAP TEST -    DTADD   
002400*                   THE FIRST CUT ONLY CHECKED DIVISIBLE-BY-4
002500*    RTW  07/02/91  FIXED FEBRUARY LEAP-YEAR CHECK (WAS FLAT 28)  DTADD   
002600*    RTW  07/09/91  CALLER (CONSCHED) NOW PASSES THE DURATION     DTADD   
002700*                   SEPARATELY FROM THE OVERLAP TEST - NO CHANGE
002800*                   TO THIS PROGRAM'S OWN LOGIC, LISTED HERE SO
002900*                   THE INTERFACE HISTORY STAYS TOGETHER
003000*    RTW  11/08/93  REVIEWED FOR THE STATSGEN RHIS ADD-ON, NO     DTADD   
003100*                   CHANGE NEEDED - DURATION FIELD ALREADY WIDE
003200*                   ENOUGH FOR THE LONGEST SCHEDULED BLOCK
003300*    RTW  09/30/98  Y2K REVIEW, TICKET Y2K-0451 - CONFIRMED THE   DTADD   
003400*                   INCOMING TIMESTAMP IS ALREADY A 4-DIGIT-YEAR
003500*                   FIELD SO NO WINDOWING LOGIC IS NEEDED HERE
003600*    JMV  01/09/04  DAYS-PER-MONTH TABLE REVIEWED FOR THE 2004    DTADD   
003700*                   LEAP YEAR, NO CHANGE NEEDED - THE CENTURY TEST
003800*                   ALREADY HANDLES IT
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     UPSI-0 IS DTADD-DEBUG-SW.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  WS-WORK-DATETIME.
005300     05  WS-WORK-YEAR             PIC 9(4).
005400     05  WS-WORK-MONTH            PIC 9(2).
005500     05  WS-WORK-DAY              PIC 9(2).
005600     05  WS-WORK-HOUR             PIC 9(2).
005700     05  WS-WORK-MINUTE           PIC 9(2).
005800     05  FILLER                   PIC X(2).
005900
006000 01  WS-CARRY-FIELDS.
006100     05  WS-MINUTES-OF-DAY        PIC 9(6) COMP.
006200     05  WS-DAYS-TO-ADD           PIC 9(4) COMP.
006300     05  WS-DAYS-IN-MONTH         PIC 9(2) COMP.
006400     05  WS-LEAP-YEAR-SW          PIC X(1) VALUE "N".
006500         88  WS-IS-LEAP-YEAR      VALUE "Y".
006600     05  FILLER                   PIC X(2).
006700
006800******************************************************************
006900*    DAYS-PER-MONTH TABLE (NON-LEAP).  FEBRUARY IS ADJUSTED IN   *
007000*    600-CHECK-LEAP-YEAR WHEN THE CARRY LANDS ON MONTH 02.       *
007100******************************************************************
007200 01  WS-DAYS-PER-MONTH-TBLX.
007300     05  FILLER  PIC 9(2)   VALUE 31.
007400     05  FILLER  PIC 9(2)   VALUE 28.
007500     05  FILLER  PIC 9(2)   VALUE 31.
007600     05  FILLER  PIC 9(2)   VALUE 30.
007700     05  FILLER  PIC 9(2)   VALUE 31.
007800     05  FILLER  PIC 9(2)   VALUE 30.
007900     05  FILLER  PIC 9(2)   VALUE 31.
008000     05  FILLER  PIC 9(2)   VALUE 31.
008100     05  FILLER  PIC 9(2)   VALUE 30.
008200     05  FILLER  PIC 9(2)   VALUE 31.
008300     05  FILLER  PIC 9(2)   VALUE 30.
008400     05  FILLER  PIC 9(2)   VALUE 31.
008500 01  WS-DAYS-PER-MONTH-TBL REDEFINES WS-DAYS-PER-MONTH-TBLX.
008600     05  WS-DAYS-IN-MONTH-E  PIC 9(2)  OCCURS 12 TIMES.
008700
008800 01  WS-REM-FIELDS.
008900     05  WS-DIV-QUOT              PIC 9(6) COMP.
009000     05  WS-DIV-REM               PIC 9(4) COMP.
009100     05  FILLER                   PIC X(2).
009200
009300 LINKAGE SECTION.
009400 01  LK-IN-DATETIME               PIC 9(12).
009500 01  LK-ADD-MINUTES                PIC 9(6) COMP.
009600 01  LK-OUT-DATETIME               PIC 9(12).
009700
009800 PROCEDURE DIVISION USING LK-IN-DATETIME, LK-ADD-MINUTES,
009900                           LK-OUT-DATETIME.
010000 000-MAINLINE.
010100     MOVE LK-IN-DATETIME(1:4)  TO WS-WORK-YEAR.
010200     MOVE LK-IN-DATETIME(5:2)  TO WS-WORK-MONTH.
010300     MOVE LK-IN-DATETIME(7:2)  TO WS-WORK-DAY.
010400     MOVE LK-IN-DATETIME(9:2)  TO WS-WORK-HOUR.
010500     MOVE LK-IN-DATETIME(11:2) TO WS-WORK-MINUTE.
010600
010700     COMPUTE WS-MINUTES-OF-DAY =
010800             (WS-WORK-HOUR * 60) + WS-WORK-MINUTE +
010900             LK-ADD-MINUTES.
011000
011100     PERFORM 200-CARRY-MINUTES-TO-HOURS THRU 200-EXIT.
011200     PERFORM 300-CARRY-HOURS-TO-DAYS THRU 300-EXIT.
011300     PERFORM 400-CARRY-DAYS-TO-MONTHS THRU 400-EXIT
011400             UNTIL WS-DAYS-TO-ADD = ZERO.
011500
011600     MOVE WS-WORK-YEAR   TO LK-OUT-DATETIME(1:4).
011700     MOVE WS-WORK-MONTH  TO LK-OUT-DATETIME(5:2).
011800     MOVE WS-WORK-DAY    TO LK-OUT-DATETIME(7:2).
011900     MOVE WS-WORK-HOUR   TO LK-OUT-DATETIME(9:2).
012000     MOVE WS-WORK-MINUTE TO LK-OUT-DATETIME(11:2).
012100     GOBACK.
012200
012300 200-CARRY-MINUTES-TO-HOURS.
012400     DIVIDE WS-MINUTES-OF-DAY BY 1440 GIVING WS-DAYS-TO-ADD
012500             REMAINDER WS-MINUTES-OF-DAY.
012600 200-EXIT.
012700     EXIT.
012800
012900 300-CARRY-HOURS-TO-DAYS.
013000     DIVIDE WS-MINUTES-OF-DAY BY 60 GIVING WS-WORK-HOUR
013100             REMAINDER WS-WORK-MINUTE.
013200 300-EXIT.
013300     EXIT.
013400
013500 400-CARRY-DAYS-TO-MONTHS.
013600     PERFORM 600-CHECK-LEAP-YEAR THRU 600-EXIT.
013700     MOVE WS-DAYS-IN-MONTH-E(WS-WORK-MONTH) TO WS-DAYS-IN-MONTH.
013800
013900     ADD 1 TO WS-WORK-DAY.
014000     SUBTRACT 1 FROM WS-DAYS-TO-ADD.
014100     IF WS-WORK-DAY > WS-DAYS-IN-MONTH
014200         MOVE 1 TO WS-WORK-DAY
014300         ADD 1 TO WS-WORK-MONTH
014400         IF WS-WORK-MONTH > 12
014500             MOVE 1 TO WS-WORK-MONTH
014600             ADD 1 TO WS-WORK-YEAR
014700         END-IF
014800     END-IF.
014900 400-EXIT.
015000     EXIT.
015100
015200 600-CHECK-LEAP-YEAR.
015300     MOVE "N" TO WS-LEAP-YEAR-SW.
015400     DIVIDE WS-WORK-YEAR BY 400 GIVING WS-DIV-QUOT
015500             REMAINDER WS-DIV-REM.
015600     IF WS-DIV-REM = ZERO
015700         MOVE "Y" TO WS-LEAP-YEAR-SW
015800     ELSE
015900         DIVIDE WS-WORK-YEAR BY 100 GIVING WS-DIV-QUOT
016000                 REMAINDER WS-DIV-REM
016100         IF WS-DIV-REM = ZERO
016200             MOVE "N" TO WS-LEAP-YEAR-SW
016300         ELSE
016400             DIVIDE WS-WORK-YEAR BY 4 GIVING WS-DIV-QUOT
016500                     REMAINDER WS-DIV-REM
016600             IF WS-DIV-REM = ZERO
016700                 MOVE "Y" TO WS-LEAP-YEAR-SW
016800             END-IF
016900         END-IF
017000     END-IF.
017100
017200     IF WS-WORK-MONTH = 2
017300         IF WS-IS-LEAP-YEAR
017400             MOVE 29 TO WS-DAYS-IN-MONTH-E(2)
017500         ELSE
017600             MOVE 28 TO WS-DAYS-IN-MONTH-E(2)
017700         END-IF
017800     END-IF.
017900 600-EXIT.
018000     EXIT.
