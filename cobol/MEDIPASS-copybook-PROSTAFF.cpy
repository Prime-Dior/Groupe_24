000100******************************************************************
000200*    MEDIPASS PROFESSIONAL / USER-ACCOUNT MASTER RECORD          *
000300*    ONE RECORD PER LOGIN.  ROLE OF "ADMIN" IS AN ADMINISTRATOR  *
000400*    ACCOUNT; ROLE OF "PRO" IS A HEALTH PROFESSIONAL AND CARRIES *
000500*    A PLANNING OF CONSULTATIONS IN THE CONSULT FILE.            *
000600*                                                                *
000700*    JS   01/23/88  ORIGINAL LAYOUT                              *PROSTAF
000800*    RTW  06/14/91  ADDED PRO-ACTIF FOR ACCOUNT ACTIVATION       *PROSTAF
000900*    GDP  02/21/06  ADDED WSU-IS-ACTIVE 88-LEVEL TO THE IN-        PROSTAF
001000*                   MEMORY TABLE ENTRY - USRMAINT'S REQUESTOR
001100*                   RE-VERIFICATION NEEDED AN ACTIVE-ACCOUNT TEST
001200*                   AND HAD NOTHING TO TEST AGAINST, TICKET
001300*                   HD-1379
001400******************************************************************
001500 01  PROSTAFF-MASTER-REC.
001600     05  PRO-LOGIN                   PIC X(10).
001700     05  PRO-PASSWORD                PIC X(15).
001800     05  PRO-NOM                     PIC X(20).
001900     05  PRO-PRENOM                  PIC X(20).
002000     05  PRO-ROLE                    PIC X(5).
002100         88  PRO-ROLE-ADMIN          VALUE "ADMIN".
002200         88  PRO-ROLE-PRO            VALUE "PRO".
002300     05  PRO-SPECIALITE              PIC X(20).
002400     05  PRO-NUMERO-ORDRE            PIC X(10).
002500     05  PRO-HORAIRES                PIC X(20).
002600     05  PRO-ACTIF                   PIC X(1).
002700         88  PRO-IS-ACTIVE           VALUE "Y".
002800         88  PRO-IS-INACTIVE         VALUE "N".
002900     05  PRO-EMAIL                   PIC X(30).
003000     05  PRO-TELEPHONE               PIC X(15).
003100******************************************************************
003200*    IN-MEMORY PROFESSIONAL/ACCOUNT TABLE, SEARCHED LINEARLY BY  *
003300*    LOGIN (CASE-INSENSITIVE PER THE LOOKUP RULE - COMPARES ARE  *
003400*    DONE ON WSU-LOGIN-UPPER, NOT ON WSU-LOGIN ITSELF).          *
003500******************************************************************
003600 01  WS-PROSTAFF-TABLE.
003700     05  WS-PROSTAFF-COUNT           PIC 9(3) COMP-3 VALUE ZERO.
003800     05  WS-PROSTAFF-ENTRY OCCURS 100 TIMES
003900                 INDEXED BY WS-PROSTAFF-IDX.
004000         10  WSU-LOGIN                   PIC X(10).
004100         10  WSU-LOGIN-UPPER             PIC X(10).
004200         10  WSU-PASSWORD                PIC X(15).
004300         10  WSU-NOM                     PIC X(20).
004400         10  WSU-PRENOM                  PIC X(20).
004500         10  WSU-ROLE                    PIC X(5).
004600         10  WSU-SPECIALITE              PIC X(20).
004700         10  WSU-NUMERO-ORDRE            PIC X(10).
004800         10  WSU-HORAIRES                PIC X(20).
004900         10  WSU-ACTIF                   PIC X(1).
005000             88  WSU-IS-ACTIVE           VALUE "Y".
005100         10  WSU-EMAIL                   PIC X(30).
005200         10  WSU-TELEPHONE               PIC X(15).
005300         10  WSU-PERFORMED-COUNT         PIC 9(5) COMP VALUE ZERO.
005400         10  WSU-DELETED-SW              PIC X(1) VALUE "N".
005500             88  WSU-IS-DELETED          VALUE "Y".
005600         10  FILLER                      PIC X(9).
