000100******************************************************************
000200*    MEDIPASS PATIENT MASTER RECORD                              *
000300*    ONE RECORD PER REGISTERED PATIENT.  EVERY PATIENT OWNS      *
000400*    EXACTLY ONE MEDICAL FILE (PAT-ID-DOSSIER), CARRIED HERE     *
000500*    AS THE DOSSIER NUMBER; THE ANTECEDENTS AND CONSULTATIONS    *
000600*    OF THAT DOSSIER LIVE IN THE ANTECED AND CONSULT FILES.      *
000700*                                                                *
000800*    JS   01/23/88  ORIGINAL LAYOUT                              *PATIENT 
000900*    RTW  06/14/91  ADDED PAT-ID-DOSSIER FOR THE MEDICAL FILE    *PATIENT 
001000******************************************************************
001100 01  PATIENT-MASTER-REC.
001200     05  PAT-ID                      PIC 9(5).
001300     05  PAT-NOM                     PIC X(20).
001400     05  PAT-PRENOM                  PIC X(20).
001500     05  PAT-NSS                     PIC X(15).
001600     05  PAT-GROUPE-SANGUIN          PIC X(3).
001700     05  PAT-DATE-NAISSANCE          PIC 9(8).
001800     05  PAT-SEXE                    PIC X(1).
001900         88  PAT-SEXE-MASCULIN       VALUE "M".
002000         88  PAT-SEXE-FEMININ        VALUE "F".
002100     05  PAT-TELEPHONE               PIC X(15).
002200     05  PAT-EMAIL                   PIC X(30).
002300     05  PAT-ADRESSE                 PIC X(40).
002400     05  PAT-ID-DOSSIER              PIC 9(5).
002500******************************************************************
002600*    IN-MEMORY PATIENT TABLE - LOADED FROM THE PATIENTS FILE     *
002700*    AT THE START OF THE RUN AND SEARCHED LINEARLY BY PAT-ID.    *
002800*    KEPT IN THE COPYBOOK SO EVERY PROGRAM THAT NEEDS THE        *
002900*    PATIENT TABLE DECLARES IT THE SAME WAY (SHOP STANDARD).     *
003000******************************************************************
003100 01  WS-PATIENT-TABLE.
003200     05  WS-PATIENT-COUNT            PIC 9(5) COMP-3 VALUE ZERO.
003300     05  WS-PATIENT-ENTRY OCCURS 500 TIMES
003400                 INDEXED BY WS-PATIENT-IDX.
003500         10  WSP-ID                  PIC 9(5).
003600         10  WSP-NOM                 PIC X(20).
003700         10  WSP-PRENOM              PIC X(20).
003800         10  WSP-NSS                 PIC X(15).
003900         10  WSP-GROUPE-SANGUIN      PIC X(3).
004000         10  WSP-DATE-NAISSANCE      PIC 9(8).
004100         10  WSP-SEXE                PIC X(1).
004200         10  WSP-TELEPHONE           PIC X(15).
004300         10  WSP-EMAIL               PIC X(30).
004400         10  WSP-ADRESSE             PIC X(40).
004500         10  WSP-ID-DOSSIER          PIC 9(5).
004600         10  WSP-ANTECED-COUNT       PIC 9(3) COMP VALUE ZERO.
004700         10  WSP-CONSULT-COUNT       PIC 9(3) COMP VALUE ZERO.
004800         10  WSP-DELETED-SW          PIC X(1) VALUE "N".
004900             88  WSP-IS-DELETED      VALUE "Y".
005000         10  FILLER                  PIC X(9).
005100 01  WS-NEXT-DOSSIER-ID              PIC 9(5) COMP-3 VALUE ZERO.
