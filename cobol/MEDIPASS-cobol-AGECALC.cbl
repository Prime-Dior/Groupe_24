000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AGECALC.
000300 AUTHOR. RENATA T WU.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/20/91.
000600 DATE-COMPILED. 06/20/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          COMPUTES A PATIENT'S AGE IN WHOLE YEARS, TRUNCATED,
001200*          BETWEEN PAT-DATE-NAISSANCE AND THE RUN'S PROCESSING
001300*          DATE.  IF THE BIRTH DATE IS UNKNOWN (ZERO), THE AGE
001400*          IS RETURNED AS -1 SO THE CALLER CAN REPORT IT AS
001500*          BLANK/UNKNOWN RATHER THAN AS A REAL AGE OF ZERO.
001600*
001700*          "TRUNCATED" MEANS THE BIRTHDAY-NOT-YET-REACHED-THIS-
001800*          YEAR CASE SUBTRACTS ONE FROM THE PLAIN YEAR DIFFERENCE
001900*          - WE NEVER ROUND UP TO THE NEXT BIRTHDAY.
002000*
002100******************************************************************
002200*    RTW  06/20/91  ORIGINAL PROGRAM                              AGECALC 
002300*    RTW  06/25/91  ADDED THE -1 UNKNOWN-BIRTH-DATE RETURN CODE   AGECALC 
002400*                   AT PATMAINT'S REQUEST, SO PCRE CAN STILL
002500*                   DISPLAY THE AUDIT LINE WHEN DTE-NAIS IS BLANK
002600*    RTW  11/08/93  REVIEWED FOR THE STATSGEN RPAT/RHIS ADD-ON,   AGECALC 
002700*                   NO CHANGE NEEDED - AGE IS NOT PART OF EITHER
002800*                   REPORT BLOCK
002900*    RTW  09/30/98  Y2K - LK FIELDS WIDENED TO 4-DIGIT YEAR,      AGECALC 
003000*                   TICKET Y2K-0453
003100*    KAO  06/30/05  CONFIRMED THE -1 UNKNOWN-AGE RETURN CODE      AGECALC 
003200*                   STILL MATCHES PCRE'S DISPLAY LOGIC AFTER THE
003300*                   PCRE AUDIT-LINE REWRITE, NO CHANGE NEEDED
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     UPSI-0 IS AGECALC-DEBUG-SW.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  WS-BIRTH-DATE.
004800     05  WS-BIRTH-YEAR            PIC 9(4).
004900     05  WS-BIRTH-MONTH           PIC 9(2).
005000     05  WS-BIRTH-DAY             PIC 9(2).
005100     05  FILLER                   PIC X(2).
005200
005300*    ALTERNATE STRAIGHT-NUMERIC VIEW OF THE BIRTH DATE, USED BY
005400*    THE AGECALC-DEBUG-SW UPSI TRACE (SEE 000-MAINLINE) TO SNAP
005500*    THE INCOMING DATE OUT WITHOUT RE-EDITING IT FIELD BY FIELD.
005600 01  WS-BIRTH-DATE-N REDEFINES WS-BIRTH-DATE.
005700     05  WS-BIRTH-DATE-NUM        PIC 9(8).
005800     05  FILLER                   PIC X(2).
005900
006000 01  WS-PROC-DATE.
006100     05  WS-PROC-YEAR             PIC 9(4).
006200     05  WS-PROC-MONTH            PIC 9(2).
006300     05  WS-PROC-DAY              PIC 9(2).
006400     05  FILLER                   PIC X(2).
006500
006600 01  WS-PROC-DATE-N REDEFINES WS-PROC-DATE.
006700     05  WS-PROC-DATE-NUM         PIC 9(8).
006800     05  FILLER                   PIC X(2).
006900
007000 01  WS-BIRTH-MMDD                PIC 9(4).
007100 01  WS-BIRTH-MMDD-X REDEFINES WS-BIRTH-MMDD.
007200     05  WS-BIRTH-MMDD-MM         PIC 9(2).
007300     05  WS-BIRTH-MMDD-DD         PIC 9(2).
007400
007500 01  WS-PROC-MMDD                 PIC 9(4).
007600 01  WS-PROC-MMDD-X REDEFINES WS-PROC-MMDD.
007700     05  WS-PROC-MMDD-MM          PIC 9(2).
007800     05  WS-PROC-MMDD-DD          PIC 9(2).
007900
008000 01  WS-WORK-AGE                  PIC S9(3) COMP-3 VALUE ZERO.
008100
008200 LINKAGE SECTION.
008300 01  LK-BIRTH-DATE-CCYYMMDD       PIC 9(8).
008400 01  LK-PROCESSING-DATE-CCYYMMDD  PIC 9(8).
008500 01  LK-AGE-YEARS                 PIC S9(3).
008600
008700 PROCEDURE DIVISION USING LK-BIRTH-DATE-CCYYMMDD,
008800                           LK-PROCESSING-DATE-CCYYMMDD,
008900                           LK-AGE-YEARS.
009000 000-MAINLINE.
009100     IF LK-BIRTH-DATE-CCYYMMDD = ZERO
009200         MOVE -1 TO LK-AGE-YEARS
009300         GO TO 000-EXIT
009400     END-IF.
009500
009600     MOVE LK-BIRTH-DATE-CCYYMMDD(1:4)      TO WS-BIRTH-YEAR.
009700     MOVE LK-BIRTH-DATE-CCYYMMDD(5:2)      TO WS-BIRTH-MONTH.
009800     MOVE LK-BIRTH-DATE-CCYYMMDD(7:2)      TO WS-BIRTH-DAY.
009900     MOVE LK-PROCESSING-DATE-CCYYMMDD(1:4) TO WS-PROC-YEAR.
010000     MOVE LK-PROCESSING-DATE-CCYYMMDD(5:2) TO WS-PROC-MONTH.
010100     MOVE LK-PROCESSING-DATE-CCYYMMDD(7:2) TO WS-PROC-DAY.
010200
010300     PERFORM 200-COMPUTE-RAW-AGE THRU 200-EXIT.
010400     PERFORM 400-ADJUST-FOR-BIRTHDAY THRU 400-EXIT.
010500
010600     IF AGECALC-DEBUG-SW
010700         PERFORM 800-DEBUG-TRACE THRU 800-EXIT
010800     END-IF.
010900
011000     MOVE WS-WORK-AGE TO LK-AGE-YEARS.
011100 000-EXIT.
011200     GOBACK.
011300
011400 200-COMPUTE-RAW-AGE.
011500     COMPUTE WS-WORK-AGE = WS-PROC-YEAR - WS-BIRTH-YEAR.
011600 200-EXIT.
011700     EXIT.
011800
011900 400-ADJUST-FOR-BIRTHDAY.
012000*    IF THE PATIENT'S BIRTHDAY (MONTH/DAY ONLY) HAS NOT YET BEEN
012100*    REACHED AS OF THE PROCESSING DATE, THE YEAR IS NOT YET
012200*    COMPLETE - BACK THE RAW AGE OFF BY ONE.  THE MM/DD PAIRS ARE
012300*    BUILT THROUGH THE REDEFINED SUBFIELDS RATHER THAN BY
012400*    ARITHMETIC SO THE COMPARISON IS A STRAIGHT MMDD KEY MATCH.
012500     MOVE WS-BIRTH-MONTH TO WS-BIRTH-MMDD-MM.
012600     MOVE WS-BIRTH-DAY   TO WS-BIRTH-MMDD-DD.
012700     MOVE WS-PROC-MONTH  TO WS-PROC-MMDD-MM.
012800     MOVE WS-PROC-DAY    TO WS-PROC-MMDD-DD.
012900     IF WS-PROC-MMDD < WS-BIRTH-MMDD
013000         SUBTRACT 1 FROM WS-WORK-AGE
013100     END-IF.
013200 400-EXIT.
013300     EXIT.
013400
013500 800-DEBUG-TRACE.
013600*    UPSI-0 ON ("AGECALC-DEBUG-SW") DUMPS THE TWO INCOMING DATES
013700*    AND THE COMPUTED AGE TO THE JOB LOG - TURNED ON FROM THE JCL
013800*    PARM CARD WHEN TRACKING DOWN AN AGE COMPLAINT FROM THE FLOOR.
013900     DISPLAY "AGECALC BIRTH DATE.....: " WS-BIRTH-DATE-NUM.
014000     DISPLAY "AGECALC PROCESSING DATE: " WS-PROC-DATE-NUM.
014100     DISPLAY "AGECALC COMPUTED AGE...: " WS-WORK-AGE.
014200 800-EXIT.
014300     EXIT.
