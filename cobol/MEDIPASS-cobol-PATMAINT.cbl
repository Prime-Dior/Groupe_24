000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATMAINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES THE PATIENT/DOSSIER MAINTENANCE
001300*          TRANSACTIONS (PCRE/PMOD/PDEL/PANT) FROM THE NIGHTLY
001400*          TRANSACTION FILE AGAINST THE PATIENTS AND ANTECED
001500*          FILES.
001600*
001700*          RUNS AFTER USRMAINT AND BEFORE CONSCHED IN THE
001800*          MEDIPASS MAINTENANCE CHAIN.
001900*
002000******************************************************************
002100
002200         INPUT TRANSACTION FILE  -   DDS0001.TRANSACT
002300
002400         INPUT/OUTPUT MASTER     -   DDS0001.PATIENTS
002500
002600         INPUT/OUTPUT MASTER     -   DDS0001.ANTECED
002700
002800         DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100*    JS   01/23/88  ORIGINAL PROGRAM                              PATMAINT
003200*    JS   03/02/88  ADDED PANT ANTECEDENT-ATTACH TRANSACTION      PATMAINT
003300*    RTW  06/14/91  PMOD NOW LEAVES NSS/BLOOD-GROUP UNCHANGED     PATMAINT
003400*                   WHEN THE TRANSACTION SUPPLIES BLANKS
003500*    RTW  09/30/98  Y2K - AGECALC CALLED WITH 4-DIGIT YEARS,      PATMAINT
003600*                   TICKET Y2K-0448
003700*    DPK  03/06/01  REVIEWED 360-APPLY-PANT FOR A DUPLICATE-      PATMAINT
003800*                   ANTECEDENT-CODE REJECT PER HD-1187, NO CHANGE
003900*                   MADE - DATASERVICE CONFIRMED A PATIENT CAN
004000*                   CARRY THE SAME ANTECEDENT TWICE (E.G. TWO
004100*                   SEPARATE FRACTURES OF THE SAME BONE)
004200*    GDP  02/14/06  ADDED IS NUMERIC KEY VALIDATION TO            PATMAINT
004300*                   100-LOAD-PATIENTS AND 120-LOAD-ANTECED, AND
004400*                   FIXED A LATENT LOOP IN 120-LOAD-ANTECED WHERE
004500*                   A PATIENT-NOT-FOUND DOSSIER LINE SKIPPED THE
004600*                   935-READ-ANTECED THAT ADVANCES THE FILE,
004700*                   TICKET HD-1362
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT TRANSACT
006200     ASSIGN TO UT-S-TRANSACT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS TFCODE.
006500
006600     SELECT PATIENTS-IN
006700     ASSIGN TO UT-S-PATIN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS PFCODE.
007000
007100     SELECT PATIENTS-OUT
007200     ASSIGN TO UT-S-PATOUT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS QFCODE.
007500
007600     SELECT ANTECED-IN
007700     ASSIGN TO UT-S-ANTIN
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS AFCODE.
008000
008100     SELECT ANTECED-OUT
008200     ASSIGN TO UT-S-ANTOUT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS BFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500
009600 FD  TRANSACT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 200 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS TRANSACT-REC.
010200 COPY TRANSACT.
010300
010400 FD  PATIENTS-IN
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 162 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS PATIENT-IN-REC.
011000 01  PATIENT-IN-REC              PIC X(162).
011100
011200 FD  PATIENTS-OUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 162 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS PATIENT-OUT-REC.
011800 01  PATIENT-OUT-REC             PIC X(162).
011900
012000 FD  ANTECED-IN
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 124 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS ANTECED-IN-REC.
012600 01  ANTECED-IN-REC              PIC X(124).
012700
012800 FD  ANTECED-OUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 124 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS ANTECED-OUT-REC.
013400 01  ANTECED-OUT-REC             PIC X(124).
013500
013600 WORKING-STORAGE SECTION.
013700 01  FILE-STATUS-CODES.
013800     05  TFCODE                  PIC X(2).
013900         88 NO-MORE-TRANSACT     VALUE "10".
014000     05  PFCODE                  PIC X(2).
014100         88 NO-MORE-INPUT-PATS   VALUE "10".
014200     05  QFCODE                  PIC X(2).
014300     05  AFCODE                  PIC X(2).
014400         88 NO-MORE-INPUT-ANTS   VALUE "10".
014500     05  BFCODE                  PIC X(2).
014600     05  FILLER                  PIC X(2).
014700
014800 COPY PATIENT.
014900 COPY ANTECED.
015000
015100 01  WS-LOOKUP-FIELDS.
015200     05  WS-LOOKUP-PATIENT-ID    PIC 9(5).
015300     05  WS-TARGET-IDX           PIC 9(3) COMP.
015400     05  FILLER                  PIC X(2).
015500
015600 01  WS-PROCESSING-DATE          PIC 9(8).
015700 01  WS-DATE-6                   PIC 9(6).
015800 01  WS-PATIENT-AGE              PIC S9(3).
015900
016000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016100     05 RECORDS-READ             PIC 9(7) COMP.
016200     05 ANTECED-RECORDS-READ     PIC 9(7) COMP.
016300     05 TRX-ACCEPTED             PIC 9(7) COMP.
016400     05 TRX-REJECTED             PIC 9(7) COMP.
016500     05 RECORDS-WRITTEN          PIC 9(5) COMP.
016600     05 ANTECED-RECORDS-WRITTEN  PIC 9(5) COMP.
016700     05 PATS-KEY-REJECTS         PIC 9(5) COMP.
016800     05 ANTS-KEY-REJECTS         PIC 9(5) COMP.
016900     05 FILLER                   PIC X(2).
017000
017100 01  FLAGS-AND-SWITCHES.
017200     05 MORE-TRANSACT-SW         PIC X(1) VALUE "Y".
017300         88 NO-MORE-TRX          VALUE "N".
017400     05 MORE-PATSTAFF-SW         PIC X(1) VALUE "Y".
017500         88 NO-MORE-INPUT-PATIENTS VALUE "N".
017600     05 MORE-ANTECED-SW          PIC X(1) VALUE "Y".
017700         88 NO-MORE-INPUT-ANTECED VALUE "N".
017800     05 TRX-REJECT-SW            PIC X(1) VALUE "N".
017900         88 TRX-IS-REJECTED      VALUE "Y".
018000     05 FOUND-SW                 PIC X(1) VALUE "N".
018100         88 ENTRY-FOUND          VALUE "Y".
018200     05 FILLER                   PIC X(2).
018300
018400 01  WS-REJECT-MSG               PIC X(60) VALUE SPACES.
018500
018600 COPY ABENDREC.
018700
018800 PROCEDURE DIVISION.
018900 000-MAINLINE.
019000     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
019100     PERFORM 100-LOAD-PATIENTS THRU 100-EXIT
019200             UNTIL NO-MORE-INPUT-PATIENTS.
019300     PERFORM 120-LOAD-ANTECED THRU 120-EXIT
019400             UNTIL NO-MORE-INPUT-ANTECED.
019500     PERFORM 200-APPLY-TRANSACTIONS THRU 200-EXIT
019600             UNTIL NO-MORE-TRX.
019700     PERFORM 900-SAVE-PATIENTS THRU 900-EXIT.
019800     PERFORM 920-SAVE-ANTECED THRU 920-EXIT.
019900     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
020000     DISPLAY "** KEY REJECTS - PATIENTS/ANTECEDENTS **".
020100     DISPLAY PATS-KEY-REJECTS SPACE ANTS-KEY-REJECTS.
020200     DISPLAY "** PATIENT RECORDS READ **".
020300     DISPLAY RECORDS-READ.
020400     DISPLAY "** ANTECEDENT RECORDS READ **".
020500     DISPLAY ANTECED-RECORDS-READ.
020600     DISPLAY "** TRANSACTIONS ACCEPTED **".
020700     DISPLAY TRX-ACCEPTED.
020800     DISPLAY "** TRANSACTIONS REJECTED **".
020900     DISPLAY TRX-REJECTED.
021000     DISPLAY "******** NORMAL END OF JOB PATMAINT ********".
021100     MOVE +0 TO RETURN-CODE.
021200     GOBACK.
021300
021400 010-HOUSEKEEPING.
021500     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
021600     DISPLAY "******** BEGIN JOB PATMAINT ********".
021700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
021800                WS-PATIENT-TABLE, WS-ANTECED-TABLE.
021900     ACCEPT WS-DATE-6 FROM DATE.
022000*    ACCEPT ... FROM DATE GIVES A YYMMDD FIELD - THE CENTURY IS
022100*    ASSUMED 20 SINCE THIS RUN NEVER PROCESSES DATES BEFORE 2000.
022200     MOVE "20"                TO WS-PROCESSING-DATE(1:2).
022300     MOVE WS-DATE-6           TO WS-PROCESSING-DATE(3:6).
022400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022500     PERFORM 930-READ-PATIENTS THRU 930-EXIT.
022600     PERFORM 935-READ-ANTECED THRU 935-EXIT.
022700     PERFORM 940-READ-TRANSACT THRU 940-EXIT.
022800 010-EXIT.
022900     EXIT.
023000
023100 100-LOAD-PATIENTS.
023200     MOVE "100-LOAD-PATIENTS" TO PARA-NAME.
023300     IF PAT-ID NOT NUMERIC
023400         DISPLAY "** PATIENT SKIPPED - INVALID KEY **"
023500         ADD +1 TO PATS-KEY-REJECTS
023600         GO TO 100-READ-NEXT
023700     END-IF.
023800     SET WS-PATIENT-IDX TO WS-PATIENT-COUNT.
023900     SET WS-PATIENT-IDX UP BY 1.
024000     MOVE PAT-ID              TO WSP-ID(WS-PATIENT-IDX).
024100     MOVE PAT-NOM             TO WSP-NOM(WS-PATIENT-IDX).
024200     MOVE PAT-PRENOM          TO WSP-PRENOM(WS-PATIENT-IDX).
024300     MOVE PAT-NSS             TO WSP-NSS(WS-PATIENT-IDX).
024400     MOVE PAT-GROUPE-SANGUIN  TO
024500                       WSP-GROUPE-SANGUIN(WS-PATIENT-IDX).
024600     MOVE PAT-DATE-NAISSANCE  TO
024700                       WSP-DATE-NAISSANCE(WS-PATIENT-IDX).
024800     MOVE PAT-SEXE            TO WSP-SEXE(WS-PATIENT-IDX).
024900     MOVE PAT-TELEPHONE       TO WSP-TELEPHONE(WS-PATIENT-IDX).
025000     MOVE PAT-EMAIL           TO WSP-EMAIL(WS-PATIENT-IDX).
025100     MOVE PAT-ADRESSE         TO WSP-ADRESSE(WS-PATIENT-IDX).
025200     MOVE PAT-ID-DOSSIER      TO WSP-ID-DOSSIER(WS-PATIENT-IDX).
025300     MOVE ZERO               TO WSP-ANTECED-COUNT(WS-PATIENT-IDX).
025400     MOVE ZERO               TO WSP-CONSULT-COUNT(WS-PATIENT-IDX).
025500     MOVE "N"                 TO WSP-DELETED-SW(WS-PATIENT-IDX).
025600     SET WS-PATIENT-COUNT TO WS-PATIENT-IDX.
025700     IF PAT-ID-DOSSIER > WS-NEXT-DOSSIER-ID
025800         MOVE PAT-ID-DOSSIER TO WS-NEXT-DOSSIER-ID
025900     END-IF.
026000 100-READ-NEXT.
026100     PERFORM 930-READ-PATIENTS THRU 930-EXIT.
026200 100-EXIT.
026300     EXIT.
026400
026500 120-LOAD-ANTECED.
026600     MOVE "120-LOAD-ANTECED" TO PARA-NAME.
026700     IF ANT-ID NOT NUMERIC OR ANT-PATIENT-ID NOT NUMERIC
026800         DISPLAY "** ANTECEDENT SKIPPED - INVALID KEY **"
026900         ADD +1 TO ANTS-KEY-REJECTS
027000         GO TO 120-READ-NEXT
027100     END-IF.
027200*    A DOSSIER LINE WHOSE PATIENT CANNOT BE FOUND IS DROPPED PER
027300*    THE DATASERVICE RE-LINK RULE.
027400     MOVE ANT-PATIENT-ID TO WS-LOOKUP-PATIENT-ID.
027500     PERFORM 710-FIND-PATIENT-BY-ID THRU 710-EXIT.
027600     IF NOT ENTRY-FOUND
027700         DISPLAY "** ANTECEDENT DROPPED - PATIENT NOT FOUND ** "
027800                  ANT-ID
027900         GO TO 120-READ-NEXT
028000     END-IF.
028100
028200     SET WS-ANTECED-IDX TO WS-ANTECED-COUNT.
028300     SET WS-ANTECED-IDX UP BY 1.
028400     MOVE ANT-ID              TO WSA-ID(WS-ANTECED-IDX).
028500     MOVE ANT-PATIENT-ID      TO WSA-PATIENT-ID(WS-ANTECED-IDX).
028600     MOVE ANT-TYPE            TO WSA-TYPE(WS-ANTECED-IDX).
028700     MOVE ANT-DESCRIPTION     TO WSA-DESCRIPTION(WS-ANTECED-IDX).
028800     MOVE ANT-DATE            TO WSA-DATE(WS-ANTECED-IDX).
028900     MOVE ANT-GRAVITE         TO WSA-GRAVITE(WS-ANTECED-IDX).
029000     MOVE ANT-ACTIF           TO WSA-ACTIF(WS-ANTECED-IDX).
029100     SET WS-ANTECED-COUNT TO WS-ANTECED-IDX.
029200     ADD +1 TO WSP-ANTECED-COUNT(WS-TARGET-IDX).
029300     IF ANT-ID > WS-NEXT-ANTECED-ID
029400         MOVE ANT-ID TO WS-NEXT-ANTECED-ID
029500     END-IF.
029600 120-READ-NEXT.
029700     PERFORM 935-READ-ANTECED THRU 935-EXIT.
029800 120-EXIT.
029900     EXIT.
030000
030100 200-APPLY-TRANSACTIONS.
030200     MOVE "200-APPLY-TRANSACTIONS" TO PARA-NAME.
030300     MOVE "N" TO TRX-REJECT-SW.
030400     MOVE SPACES TO WS-REJECT-MSG.
030500
030600     EVALUATE TRUE
030700         WHEN TRX-IS-PCRE
030800             PERFORM 300-APPLY-PCRE THRU 300-EXIT
030900         WHEN TRX-IS-PMOD
031000             PERFORM 320-APPLY-PMOD THRU 320-EXIT
031100         WHEN TRX-IS-PDEL
031200             PERFORM 340-APPLY-PDEL THRU 340-EXIT
031300         WHEN TRX-IS-PANT
031400             PERFORM 360-APPLY-PANT THRU 360-EXIT
031500         WHEN OTHER
031600             CONTINUE
031700     END-EVALUATE.
031800
031900     IF TRX-IS-REJECTED
032000         ADD +1 TO TRX-REJECTED
032100         DISPLAY "** TRX REJECTED - " WS-REJECT-MSG
032200     ELSE
032300         ADD +1 TO TRX-ACCEPTED
032400     END-IF.
032500
032600     PERFORM 940-READ-TRANSACT THRU 940-EXIT.
032700 200-EXIT.
032800     EXIT.
032900
033000 300-APPLY-PCRE.
033100     MOVE "300-APPLY-PCRE" TO PARA-NAME.
033200     MOVE TP-PCRE-ID TO WS-LOOKUP-PATIENT-ID.
033300     PERFORM 710-FIND-PATIENT-BY-ID THRU 710-EXIT.
033400     IF ENTRY-FOUND
033500         MOVE "PCRE - DUPLICATE PATIENT ID" TO WS-REJECT-MSG
033600         MOVE "Y" TO TRX-REJECT-SW
033700         GO TO 300-EXIT
033800     END-IF.
033900
034000     SET WS-PATIENT-IDX TO WS-PATIENT-COUNT.
034100     SET WS-PATIENT-IDX UP BY 1.
034200     MOVE TP-PCRE-ID          TO WSP-ID(WS-PATIENT-IDX).
034300     MOVE TP-PCRE-NOM         TO WSP-NOM(WS-PATIENT-IDX).
034400     MOVE TP-PCRE-PRENOM      TO WSP-PRENOM(WS-PATIENT-IDX).
034500     MOVE TP-PCRE-NSS         TO WSP-NSS(WS-PATIENT-IDX).
034600     MOVE TP-PCRE-GRP-SANG    TO
034700                       WSP-GROUPE-SANGUIN(WS-PATIENT-IDX).
034800     MOVE TP-PCRE-DTE-NAIS    TO
034900                       WSP-DATE-NAISSANCE(WS-PATIENT-IDX).
035000     MOVE TP-PCRE-SEXE        TO WSP-SEXE(WS-PATIENT-IDX).
035100     MOVE TP-PCRE-TEL         TO WSP-TELEPHONE(WS-PATIENT-IDX).
035200     MOVE TP-PCRE-EMAIL       TO WSP-EMAIL(WS-PATIENT-IDX).
035300     MOVE TP-PCRE-ADRESSE     TO WSP-ADRESSE(WS-PATIENT-IDX).
035400     ADD +1 TO WS-NEXT-DOSSIER-ID.
035500     MOVE WS-NEXT-DOSSIER-ID  TO WSP-ID-DOSSIER(WS-PATIENT-IDX).
035600     MOVE ZERO               TO WSP-ANTECED-COUNT(WS-PATIENT-IDX).
035700     MOVE ZERO               TO WSP-CONSULT-COUNT(WS-PATIENT-IDX).
035800     MOVE "N"                 TO WSP-DELETED-SW(WS-PATIENT-IDX).
035900     SET WS-PATIENT-COUNT TO WS-PATIENT-IDX.
036000
036100*    AGE IS NOT CARRIED ON THE MASTER RECORD - DISPLAYED FOR THE
036200*    OPERATOR ONLY
036300     CALL "AGECALC" USING TP-PCRE-DTE-NAIS, WS-PROCESSING-DATE,
036400                          WS-PATIENT-AGE.
036500     DISPLAY "** PATIENT CREATED - ID " TP-PCRE-ID
036600             " AGE " WS-PATIENT-AGE.
036700 300-EXIT.
036800     EXIT.
036900
037000 320-APPLY-PMOD.
037100     MOVE "320-APPLY-PMOD" TO PARA-NAME.
037200     MOVE TP-PMOD-ID TO WS-LOOKUP-PATIENT-ID.
037300     PERFORM 710-FIND-PATIENT-BY-ID THRU 710-EXIT.
037400     IF NOT ENTRY-FOUND
037500         MOVE "PMOD - PATIENT NOT FOUND" TO WS-REJECT-MSG
037600         MOVE "Y" TO TRX-REJECT-SW
037700         GO TO 320-EXIT
037800     END-IF.
037900
038000     IF TP-PMOD-NOM NOT = SPACES
038100         MOVE TP-PMOD-NOM TO WSP-NOM(WS-TARGET-IDX)
038200     END-IF.
038300     IF TP-PMOD-PRENOM NOT = SPACES
038400         MOVE TP-PMOD-PRENOM TO WSP-PRENOM(WS-TARGET-IDX)
038500     END-IF.
038600     IF TP-PMOD-NSS NOT = SPACES
038700         MOVE TP-PMOD-NSS TO WSP-NSS(WS-TARGET-IDX)
038800     END-IF.
038900     IF TP-PMOD-GRP-SANG NOT = SPACES
039000         MOVE TP-PMOD-GRP-SANG TO
039100                       WSP-GROUPE-SANGUIN(WS-TARGET-IDX)
039200     END-IF.
039300 320-EXIT.
039400     EXIT.
039500
039600 340-APPLY-PDEL.
039700     MOVE "340-APPLY-PDEL" TO PARA-NAME.
039800     MOVE TP-PDEL-ID TO WS-LOOKUP-PATIENT-ID.
039900     PERFORM 710-FIND-PATIENT-BY-ID THRU 710-EXIT.
040000     IF NOT ENTRY-FOUND
040100         MOVE "PDEL - PATIENT NOT FOUND" TO WS-REJECT-MSG
040200         MOVE "Y" TO TRX-REJECT-SW
040300         GO TO 340-EXIT
040400     END-IF.
040500     MOVE "Y" TO WSP-DELETED-SW(WS-TARGET-IDX).
040600 340-EXIT.
040700     EXIT.
040800
040900 360-APPLY-PANT.
041000     MOVE "360-APPLY-PANT" TO PARA-NAME.
041100     MOVE TP-PANT-PATIENT-ID TO WS-LOOKUP-PATIENT-ID.
041200     PERFORM 710-FIND-PATIENT-BY-ID THRU 710-EXIT.
041300     IF NOT ENTRY-FOUND
041400         MOVE "PANT - PATIENT NOT FOUND" TO WS-REJECT-MSG
041500         MOVE "Y" TO TRX-REJECT-SW
041600         GO TO 360-EXIT
041700     END-IF.
041800
041900     SET WS-ANTECED-IDX TO WS-ANTECED-COUNT.
042000     SET WS-ANTECED-IDX UP BY 1.
042100     ADD +1 TO WS-NEXT-ANTECED-ID.
042200     MOVE WS-NEXT-ANTECED-ID  TO WSA-ID(WS-ANTECED-IDX).
042300     MOVE TP-PANT-PATIENT-ID  TO WSA-PATIENT-ID(WS-ANTECED-IDX).
042400     MOVE TP-PANT-TYPE        TO WSA-TYPE(WS-ANTECED-IDX).
042500     MOVE TP-PANT-DESCRIPTION TO WSA-DESCRIPTION(WS-ANTECED-IDX).
042600     MOVE TP-PANT-DATE        TO WSA-DATE(WS-ANTECED-IDX).
042700     MOVE TP-PANT-GRAVITE     TO WSA-GRAVITE(WS-ANTECED-IDX).
042800     MOVE "Y"                 TO WSA-ACTIF(WS-ANTECED-IDX).
042900     SET WS-ANTECED-COUNT TO WS-ANTECED-IDX.
043000     ADD +1 TO WSP-ANTECED-COUNT(WS-TARGET-IDX).
043100 360-EXIT.
043200     EXIT.
043300
043400 710-FIND-PATIENT-BY-ID.
043500     MOVE "N" TO FOUND-SW.
043600     IF WS-PATIENT-COUNT = ZERO
043700         GO TO 710-EXIT
043800     END-IF.
043900     SET WS-PATIENT-IDX TO 1.
044000     SEARCH WS-PATIENT-ENTRY
044100         AT END
044200             MOVE "N" TO FOUND-SW
044300         WHEN WSP-ID(WS-PATIENT-IDX) = WS-LOOKUP-PATIENT-ID
044400              AND NOT WSP-IS-DELETED(WS-PATIENT-IDX)
044500             MOVE "Y" TO FOUND-SW
044600             SET WS-TARGET-IDX TO WS-PATIENT-IDX
044700     END-SEARCH.
044800 710-EXIT.
044900     EXIT.
045000
045100 800-OPEN-FILES.
045200     MOVE "800-OPEN-FILES" TO PARA-NAME.
045300     OPEN INPUT TRANSACT, PATIENTS-IN, ANTECED-IN.
045400     OPEN OUTPUT PATIENTS-OUT, ANTECED-OUT, SYSOUT.
045500 800-EXIT.
045600     EXIT.
045700
045800 900-SAVE-PATIENTS.
045900     MOVE "900-SAVE-PATIENTS" TO PARA-NAME.
046000     MOVE ZERO TO RECORDS-WRITTEN.
046100     IF WS-PATIENT-COUNT = ZERO
046200         GO TO 900-EXIT
046300     END-IF.
046400     PERFORM 910-WRITE-ONE-PATIENT THRU 910-EXIT
046500             VARYING WS-PATIENT-IDX FROM 1 BY 1
046600             UNTIL WS-PATIENT-IDX > WS-PATIENT-COUNT.
046700 900-EXIT.
046800     EXIT.
046900
047000 910-WRITE-ONE-PATIENT.
047100     IF WSP-IS-DELETED(WS-PATIENT-IDX)
047200         GO TO 910-EXIT
047300     END-IF.
047400     MOVE WSP-ID(WS-PATIENT-IDX)             TO PAT-ID.
047500     MOVE WSP-NOM(WS-PATIENT-IDX)             TO PAT-NOM.
047600     MOVE WSP-PRENOM(WS-PATIENT-IDX)          TO PAT-PRENOM.
047700     MOVE WSP-NSS(WS-PATIENT-IDX)             TO PAT-NSS.
047800     MOVE WSP-GROUPE-SANGUIN(WS-PATIENT-IDX)  TO
047900                       PAT-GROUPE-SANGUIN.
048000     MOVE WSP-DATE-NAISSANCE(WS-PATIENT-IDX)  TO
048100                       PAT-DATE-NAISSANCE.
048200     MOVE WSP-SEXE(WS-PATIENT-IDX)             TO PAT-SEXE.
048300     MOVE WSP-TELEPHONE(WS-PATIENT-IDX)        TO PAT-TELEPHONE.
048400     MOVE WSP-EMAIL(WS-PATIENT-IDX)            TO PAT-EMAIL.
048500     MOVE WSP-ADRESSE(WS-PATIENT-IDX)          TO PAT-ADRESSE.
048600     MOVE WSP-ID-DOSSIER(WS-PATIENT-IDX)       TO PAT-ID-DOSSIER.
048700     WRITE PATIENT-OUT-REC FROM PATIENT-MASTER-REC.
048800     ADD +1 TO RECORDS-WRITTEN.
048900 910-EXIT.
049000     EXIT.
049100
049200 920-SAVE-ANTECED.
049300     MOVE "920-SAVE-ANTECED" TO PARA-NAME.
049400     MOVE ZERO TO ANTECED-RECORDS-WRITTEN.
049500     IF WS-ANTECED-COUNT = ZERO
049600         GO TO 920-EXIT
049700     END-IF.
049800     PERFORM 925-WRITE-ONE-ANTECED THRU 925-EXIT
049900             VARYING WS-ANTECED-IDX FROM 1 BY 1
050000             UNTIL WS-ANTECED-IDX > WS-ANTECED-COUNT.
050100 920-EXIT.
050200     EXIT.
050300
050400 925-WRITE-ONE-ANTECED.
050500     MOVE WSA-ID(WS-ANTECED-IDX)          TO ANT-ID.
050600     MOVE WSA-PATIENT-ID(WS-ANTECED-IDX)  TO ANT-PATIENT-ID.
050700     MOVE WSA-TYPE(WS-ANTECED-IDX)        TO ANT-TYPE.
050800     MOVE WSA-DESCRIPTION(WS-ANTECED-IDX) TO ANT-DESCRIPTION.
050900     MOVE WSA-DATE(WS-ANTECED-IDX)        TO ANT-DATE.
051000     MOVE WSA-GRAVITE(WS-ANTECED-IDX)     TO ANT-GRAVITE.
051100     MOVE WSA-ACTIF(WS-ANTECED-IDX)       TO ANT-ACTIF.
051200     WRITE ANTECED-OUT-REC FROM ANTECED-MASTER-REC.
051300     ADD +1 TO ANTECED-RECORDS-WRITTEN.
051400 925-EXIT.
051500     EXIT.
051600
051700 930-READ-PATIENTS.
051800     MOVE "930-READ-PATIENTS" TO PARA-NAME.
051900     READ PATIENTS-IN INTO PATIENT-MASTER-REC
052000         AT END
052100             MOVE "N" TO MORE-PATSTAFF-SW
052200             GO TO 930-EXIT
052300     END-READ.
052400     ADD +1 TO RECORDS-READ.
052500 930-EXIT.
052600     EXIT.
052700
052800 935-READ-ANTECED.
052900     MOVE "935-READ-ANTECED" TO PARA-NAME.
053000     READ ANTECED-IN INTO ANTECED-MASTER-REC
053100         AT END
053200             MOVE "N" TO MORE-ANTECED-SW
053300             GO TO 935-EXIT
053400     END-READ.
053500     ADD +1 TO ANTECED-RECORDS-READ.
053600 935-EXIT.
053700     EXIT.
053800
053900 940-READ-TRANSACT.
054000     MOVE "940-READ-TRANSACT" TO PARA-NAME.
054100     READ TRANSACT INTO TRANSACT-REC
054200         AT END
054300             MOVE "N" TO MORE-TRANSACT-SW
054400             GO TO 940-EXIT
054500     END-READ.
054600 940-EXIT.
054700     EXIT.
054800
054900 950-CLOSE-FILES.
055000     MOVE "950-CLOSE-FILES" TO PARA-NAME.
055100     CLOSE TRANSACT, PATIENTS-IN, PATIENTS-OUT,
055200           ANTECED-IN, ANTECED-OUT, SYSOUT.
055300 950-EXIT.
055400     EXIT.
055500
055600 1000-ABEND-RTN.
055700     WRITE SYSOUT-REC FROM ABEND-REC.
055800     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
055900     DISPLAY "*** ABNORMAL END OF JOB-PATMAINT ***" UPON CONSOLE.
056000     DIVIDE ZERO-VAL INTO ONE-VAL.
